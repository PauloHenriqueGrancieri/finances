000010*****************************************************************
000020* THIS PROGRAM IS TO PRINT THE NIGHTLY POSTING REPORT.
000030*    READS THE UPDATED ACCOUNT/CASH-FLOW/TRANSFER MASTERS
000040*    LEDGER-POST JUST WROTE AND PRODUCES ONE COLUMNAR REGISTER
000050*    WITH A CASH-FLOW SECTION (BROKEN BY ACCOUNT), A TRANSFER
000060*    SECTION (BROKEN BY SOURCE ACCOUNT), GRAND TOTALS AND A
000070*    CLOSING ACCOUNT-BALANCE SUMMARY.
000080*
000090* USED FILE
000100*    - UPDATED ACCOUNT MASTER     : ACCOUNT-MASTER-IN
000110*    - UPDATED CASH-FLOW REGISTER : CASHFLOW-FILE-IN
000120*    - UPDATED TRANSFER REGISTER  : TRANSFER-FILE-IN
000130*    - POSTING REPORT             : POSTING-REPORT-OUT
000140*
000150* CHANGE LOG
000160* -------------------------------------------------------------
000170* DATE       BY   TICKET    DESCRIPTION                           LR00190
000180* ---------- ---  --------  -------------------------------       LR00200
000190* 1986-03-04 RGH  LDG-002   ORIGINAL PROGRAM -- CASH-FLOW         LR00210
000200*                           SECTION AND ACCOUNT SUMMARY ONLY.     LR00220
000210* 1987-09-18 RGH  LDG-007   ADDED THE TRANSFER SECTION.           LR00230
000220* 1990-05-29 KLM  LDG-020   ADDED GRAND TOTALS AND THE PAGE       LR00240
000230*                           FOOTER RECORD COUNTS.                 LR00250
000240* 1993-12-07 DJP  LDG-028   SWITCHED AMOUNT FIELDS TO THE         LR00260
000250*                           DOLLARS/CENTS REDEFINES.              LR00270
000260* 1998-10-06 SQT  Y2K-004   ADDED CENTURY WINDOWING TO THE        LR00280
000270*                           REPORT TITLE DATE.                    LR00290
000280* 1999-02-19 SQT  Y2K-004   RETESTED OVER CENTURY BOUNDARY        LR00300
000290*                           SAMPLE DATA, NO FURTHER CHANGE.       LR00310
000300* 2001-06-04 MKT  LDG-033   ADDED A SECOND TABLE INDEX (ACCT-IDX2 LR00320
000310*                           SO THE TRANSFER-TARGET LOOKUP NO      LR00330
000320*                           LONGER DISTURBS THE PER-ACCOUNT       LR00340
000330*                           DRIVING INDEX (ACCT-IDX).             LR00350
000340* 2003-11-12 MKT  LDG-039   REMOVED 27 UNUSED -EXIT PARAGRAPHS    LR00360
000350*                           LEFT OVER FROM THE ORIGINAL INVENTORY LR00370
000360*                           REPORT THIS JOB WAS CLONED FROM --    LR00380
000370*                           THIS SHOP DOES NOT PERFORM ... THRU,  LR00390
000380*                           SO THEY WERE NEVER REACHABLE.         LR00400
000381* 2004-03-09 MKT  LDG-040   ADDED THE TARGET-SIDE TRANSFER SUB-  LR00402
000382*                           LIST (RECEIVED) SO AN ACCOUNT THAT   LR00404
000383*                           ONLY RECEIVES TRANSFERS STILL GETS A LR00406
000384*                           TRANSFER BREAK; ALSO FIXED A LONG-   LR00408
000385*                           STANDING COLUMN-HEADER LITERAL CUT   LR00410
000386*                           OFF AT COLUMN 72 IN THE SAME GROUP.  LR00412
000387* 2004-03-22 MKT  LDG-042   LDG-040'S SWEEP MISSED TWO MORE      LR00414
000388*                           COLUMN-HEADER LITERALS WITH THE SAME LR00416
000389*                           PROBLEM -- "ACCOUNT NAME" UNCLOSED   LR00418
000390*                           IN BOTH WS-CASHFLOW-HEADER AND       LR00420
000391*                           WS-ACCOUNT-SUMMARY-HEADER, PLUS A    LR00422
000392*                           MISSING PERIOD ON "DESCRIPTION" IN   LR00424
000393*                           WS-CASHFLOW-HEADER.  CHECKED EVERY   LR00426
000394*                           WS-*-HEADER GROUP IN THIS FILE THIS  LR00428
000395*                           TIME, NOT JUST THE ONE THAT PROMPTED LR00430
000396*                           LDG-040.                             LR00432
000490*****************************************************************
000500 IDENTIFICATION              DIVISION.
000510 ----------------------------------------------------------------
000520 PROGRAM-ID.                 LEDGER-REPORT.
000530 AUTHOR.                     R. G. HUANG.
000540 INSTALLATION.                PERSONAL LEDGER SYSTEMS GROUP.
000550 DATE-WRITTEN.               MARCH 4, 1986.
000560 DATE-COMPILED.
000570 SECURITY.                   UNCLASSIFIED.
000580*****************************************************************
000590 ENVIRONMENT                 DIVISION.
000600 ----------------------------------------------------------------
000610 CONFIGURATION               SECTION.
000620 SOURCE-COMPUTER.            ASUS X751.
000630 OBJECT-COMPUTER.            ASUS X751.
000640 SPECIAL-NAMES.               C01 IS TOP-OF-FORM.
000650*C01 IS THE CHANNEL-1 CARRIAGE-CONTROL CONDITION THIS SHOP
000660*USES TO FORCE A PAGE EJECT -- ONLY THE REPORT-TITLE WRITE
000670*USES IT, SO THE TITLE ALWAYS STARTS A FRESH PAGE EVEN WHEN
000680*THE PRIOR NIGHT'S REPORT WAS A DIFFERENT LENGTH.
000690 ----------------------------------------------------------------
000700 INPUT-OUTPUT                SECTION.
000710 FILE-CONTROL.
000720*THE FOLLOWING THREE FILES ARE THE SAME PHYSICAL GENERATION
000730*LEDGER-POST WROTE AS ACCOUNT-MASTER-OUT/CASHFLOW-FILE-OUT/
000740*TRANSFER-FILE-OUT -- THIS STEP OPENS THEM FOR INPUT ONLY.  THE
000750*DD/LABEL NAMES BELOW MATCH LEDGER-POST'S OUTPUT GENERATION SO
000760*THE OPERATOR CAN CHAIN THE TWO JCL STEPS WITHOUT RELABELLING.
000770 SELECT  ACCOUNT-MASTER-IN
000780         ASSIGN TO "ACCTMSTO"
000790         ORGANIZATION IS SEQUENTIAL.
000800
000810 SELECT  CASHFLOW-FILE-IN
000820         ASSIGN TO "CASHFLWO"
000830         ORGANIZATION IS SEQUENTIAL.
000840
000850 SELECT  TRANSFER-FILE-IN
000860         ASSIGN TO "TRANSFRO"
000870         ORGANIZATION IS SEQUENTIAL.
000880
000890*PRINT FILE -- LINE SEQUENTIAL SO THE REPORT CAN BE SPOOLED OR
000900*BROWSED WITH AN ORDINARY EDITOR WITHOUT A CARRIAGE-CONTROL
000910*TRANSLATOR.
000920 SELECT  POSTING-REPORT-OUT
000930         ASSIGN TO "POSTRPT"
000940         ORGANIZATION IS LINE SEQUENTIAL.
000950*****************************************************************
000960 DATA                        DIVISION.
000970 ----------------------------------------------------------------
000980 FILE                        SECTION.
000990 ----------------------------------------------------------------
001000*ACCOUNT MASTER, AS WRITTEN BY LEDGER-POST.  80-BYTE RECORD,
001010*SAME ACCTREC COPYBOOK THAT PROGRAM BUILDS FROM.
001020 FD  ACCOUNT-MASTER-IN
001030     RECORD CONTAINS 80 CHARACTERS
001040     DATA RECORD IS ACCT-MASTER-RECORD.
001050 COPY ACCTREC.
001060
001070*CASH-FLOW REGISTER, AS WRITTEN BY LEDGER-POST.  90-BYTE RECORD.
001080 FD  CASHFLOW-FILE-IN
001090     RECORD CONTAINS 90 CHARACTERS
001100     DATA RECORD IS CASH-FLOW-RECORD.
001110 COPY CASHREC.
001120
001130*TRANSFER REGISTER, AS WRITTEN BY LEDGER-POST.  100-BYTE RECORD.
001140 FD  TRANSFER-FILE-IN
001150     RECORD CONTAINS 100 CHARACTERS
001160     DATA RECORD IS TRANSFER-RECORD.
001170 COPY TRANREC.
001180
001190*PRINT LINE -- A FLAT 150-BYTE AREA.  EVERY WS- PRINT-LINE 01-
001200*GROUP BELOW IS BUILT TO EXACTLY 150 BYTES SO A PLAIN WRITE ...
001210*FROM MOVES THE WHOLE LINE IN ONE SHOT WITHOUT A REFORMAT.
001220 FD  POSTING-REPORT-OUT
001230     RECORD CONTAINS 150 CHARACTERS
001240     DATA RECORD IS POSTING-REPORT-LINE.
001250 01  POSTING-REPORT-LINE            PIC X(150).
001260 ----------------------------------------------------------------
001270 WORKING-STORAGE             SECTION.
001280 ----------------------------------------------------------------
001281*   77-LEVEL STANDALONE LITERAL -- SHOP CONVENTION FOR A
001282*   MESSAGE TEXT USED IN MORE THAN ONE PLACE BELOW, KEPT HERE
001283*   SO IT IS ONLY SPELLED OUT ONCE (SEE LDG-040).
001284 77  WS-ACCT-NOT-ON-FILE-MSG    PIC X(27)
001286         VALUE "*** ACCOUNT NOT ON FILE ***".
001290*STANDARD EOF/FOUND SWITCHES, IN THE HOUSE STYLE.
001300 01  SWITCHES-AND-COUNTERS.
001310     05  ACCT-IN-EOF-SW             PIC X(01)   VALUE "N".
001320         88  ACCT-IN-EOF                 VALUE "Y".
001330     05  CF-IN-EOF-SW               PIC X(01)   VALUE "N".
001340         88  CF-IN-EOF                   VALUE "Y".
001350     05  TR-IN-EOF-SW               PIC X(01)   VALUE "N".
001360         88  TR-IN-EOF                   VALUE "Y".
001370     05  FOUND-SW                   PIC X(01)   VALUE "N".
001380         88  RECORD-FOUND                VALUE "Y".
001390         88  RECORD-NOT-FOUND            VALUE "N".
001400     05  FILLER                     PIC X(02).
001410
001420*TABLE OCCURRENCE COUNTS -- ALSO DOUBLE AS THE UPPER BOUND FOR
001430*EVERY VARYING ... UNTIL LOOP THAT WALKS THESE TABLES BELOW.
001440 01  WS-TABLE-COUNTS.
001450     05  WS-ACCT-COUNT              PIC S9(07) COMP VALUE ZERO.
001460     05  WS-CASHFLOW-COUNT          PIC S9(07) COMP VALUE ZERO.
001470     05  WS-TRANSFER-COUNT          PIC S9(07) COMP VALUE ZERO.
001480     05  WS-ACCT-CF-COUNT           PIC S9(07) COMP VALUE ZERO.
001490     05  WS-ACCT-TR-COUNT           PIC S9(07) COMP VALUE ZERO.
001492*   RECEIVED-SIDE COUNTERPART TO WS-ACCT-TR-COUNT -- ADDED
001494*   UNDER LDG-040 WITH THE TARGET SUB-LIST.
001496     05  WS-ACCT-TR-RECV-COUNT      PIC S9(07) COMP VALUE ZERO.
001500     05  FILLER                     PIC X(04).
001510
001520*IN-MEMORY IMAGES OF THE THREE MASTERS -- SAME SHAPE LEDGER-
001530*POST BUILDS, LOADED FRESH HERE SINCE THIS IS A SEPARATE STEP.
001540 01  WS-ACCT-TABLE.
001550     05  WS-ACCT-ENTRY OCCURS 500 TIMES
001560             ASCENDING KEY IS T-ACCT-ID
001570             INDEXED BY ACCT-IDX ACCT-IDX2.
001580*   ACCT-IDX DRIVES THE OUTER PER-ACCOUNT PERFORM IN EACH
001590*   SECTION BELOW; ACCT-IDX2 IS THE TARGET-LOOKUP INDEX ADDED
001600*   UNDER LDG-033 SO A TRANSFER-DETAIL LOOKUP NEVER STOMPS ON
001610*   THE INDEX THE OUTER PERFORM IS STILL USING.
001620         10  T-ACCT-ID              PIC 9(05).
001630         10  T-ACCT-NAME            PIC X(30).
001640         10  T-ACCT-BALANCE         PIC S9(11)V99.
001650         10  T-ACCT-CREATED         PIC 9(08).
001660         10  FILLER                 PIC X(05).
001670
001680 01  WS-CASHFLOW-TABLE.
001690     05  WS-CASHFLOW-ENTRY OCCURS 2000 TIMES
001700             ASCENDING KEY IS T-CF-ID
001710             INDEXED BY CF-IDX.
001720         10  T-CF-ID                PIC 9(07).
001730         10  T-CF-AMOUNT            PIC S9(11)V99.
001740         10  T-CF-DESC              PIC X(40).
001750         10  T-CF-DATE              PIC 9(08).
001760         10  T-CF-TYPE              PIC 9(01).
001770         10  T-CF-ACCT-ID           PIC 9(05).
001780         10  FILLER                 PIC X(05).
001790
001800 01  WS-TRANSFER-TABLE.
001810     05  WS-TRANSFER-ENTRY OCCURS 2000 TIMES
001820             ASCENDING KEY IS T-TR-ID
001830             INDEXED BY TR-IDX.
001840         10  T-TR-ID                PIC 9(07).
001850         10  T-TR-AMOUNT            PIC S9(11)V99.
001860         10  T-TR-DESC              PIC X(40).
001870         10  T-TR-DATE              PIC 9(08).
001880         10  T-TR-SRC-ACCT-ID       PIC 9(05).
001890         10  T-TR-TGT-ACCT-ID       PIC 9(05).
001900         10  FILLER                 PIC X(05).
001910
001920 01  WS-SEARCH-KEYS.
001930     05  WS-SEARCH-ACCT-ID          PIC 9(05).
001940     05  FILLER                     PIC X(05).
001950
001960*TRANSACTION-TYPE DESCRIPTION TABLE -- SAME TABLE-LOAD-BY-
001970*REDEFINES IDIOM THE SHOP USES FOR THE WEEKDAY-NAME TABLE
001980*BELOW.  SUBSCRIPTED BY CF-TYPE (1/2) OR HARD-SET TO 3 FOR
001990*TRANSFERS.
002000 01  WS-TYPE-DESC-TABLE.
002010     05  FILLER                     PIC X(08) VALUE "INCOME".
002020     05  FILLER                     PIC X(08) VALUE "EXPENSE".
002030     05  FILLER                     PIC X(08) VALUE "TRANSFER".
002040 01  WS-TYPE-DESC-ENTRIES REDEFINES WS-TYPE-DESC-TABLE.
002050     05  WS-TYPE-DESC               PIC X(08) OCCURS 3 TIMES.
002060
002070*WEEKDAY-NAME TABLE FOR THE REPORT TITLE -- CARRIED OVER FROM
002080*THE INVENTORY REPORT PROGRAM THIS JOB WAS BUILT FROM.
002090 01  DAY-RECORD.
002100     05  FILLER                     PIC X(09) VALUE "MONDAY".
002110     05  FILLER                     PIC X(09) VALUE "TUESDAY".
002120     05  FILLER                     PIC X(09) VALUE "WEDNESDAY".
002130     05  FILLER                     PIC X(09) VALUE "THURSDAY".
002140     05  FILLER                     PIC X(09) VALUE "FRIDAY".
002150     05  FILLER                     PIC X(09) VALUE "SATURDAY".
002160     05  FILLER                     PIC X(09) VALUE "SUNDAY".
002170 01  DAY-TABLE REDEFINES DAY-RECORD.
002180     05  WS-WEEKDAY                 PIC X(09) OCCURS 7 TIMES.
002190
002200*RUN-DATE WORK AREA -- SAME 6-DIGIT ACCEPT PLUS CENTURY-
002210*WINDOWING LOGIC ADDED TO LEDGER-POST UNDER Y2K-004 SO THE
002220*TWO JOBS STAMP THE SAME CENTURY ON A BORDERLINE RUN.
002230 01  WS-SYSTEM-DATE.
002240     05  WS-SYS-DATE-6              PIC 9(06).
002250     05  WS-SYS-DATE-6-R REDEFINES WS-SYS-DATE-6.
002260         10  WS-SYS-YY              PIC 9(02).
002270         10  WS-SYS-MM              PIC 9(02).
002280         10  WS-SYS-DD              PIC 9(02).
002290     05  WS-CENTURY                 PIC 9(02).
002300     05  WS-DAY-IN                  PIC 9(01).
002310
002320*REPORT PRINT LINES -- ONE 01-GROUP PER LINE TYPE, EACH PADDED
002330*WITH A TRAILING FILLER OUT TO THE FULL 150-BYTE PRINT WIDTH
002340*SO IT CAN BE MOVED STRAIGHT INTO POSTING-REPORT-LINE.
002350 01  WS-REPORT-TITLE.
002360     05  FILLER                     PIC X(05) VALUE SPACES.
002370     05  FILLER                     PIC X(28)
002380             VALUE "LEDGER POSTING REPORT FOR (".
002390     05  RPT-DAY-NAME               PIC X(09).
002400     05  FILLER                     PIC X(01) VALUE SPACES.
002410     05  RPT-YEAR                   PIC 9(04).
002420     05  FILLER                     PIC X(01) VALUE "/".
002430     05  RPT-MONTH                  PIC 9(02).
002440     05  FILLER                     PIC X(01) VALUE "/".
002450     05  RPT-DAY                    PIC 9(02).
002460     05  FILLER                     PIC X(01) VALUE ")".
002470     05  FILLER                     PIC X(96) VALUE SPACES.
002480
002490 01  WS-SECTION-TITLE.
002500     05  FILLER                     PIC X(05) VALUE SPACES.
002510     05  ST-TEXT                    PIC X(30).
002520     05  FILLER                     PIC X(115) VALUE SPACES.
002530
002540*COLUMN HEADER FOR THE CASH-FLOW SECTION -- PRINTED ONCE, SEE
002550*300-PRINT-CASHFLOW-SECTION.  COLUMN WIDTHS LINE UP WITH THE
002560*DETAIL LINE BELOW, FIELD FOR FIELD.
002570 01  WS-CASHFLOW-HEADER.
002580     05  FILLER                     PIC X(01) VALUE SPACES.
002590     05  FILLER                     PIC X(09) VALUE "TXN ID".
002600     05  FILLER                     PIC X(12) VALUE "DATE".
002610     05  FILLER                     PIC X(10) VALUE "TYPE".
002620     05  FILLER                     PIC X(32) VALUE "ACCOUNT NAME".
002630     05  FILLER                     PIC X(18) VALUE "AMOUNT".
002640     05  FILLER                     PIC X(40) VALUE "DESCRIPTION".
002650     05  FILLER                     PIC X(28) VALUE SPACES.
002660
002670*ONE DETAIL LINE PER CASH-FLOW ENTRY BELONGING TO THE ACCOUNT
002680*CURRENTLY DRIVING THE OUTER PERFORM.
002690 01  WS-CASHFLOW-DETAIL.
002700     05  FILLER                     PIC X(01) VALUE SPACES.
002710     05  CFD-ID                     PIC 9(07).
002720     05  FILLER                     PIC X(02) VALUE SPACES.
002730*   CFD-DATE IS PUNCTUATED YYYY-MM-DD ON THE PRINT LINE, NOT
002740*   THE RAW 9(08) THE CASH-FLOW RECORD CARRIES -- EASIER TO
002750*   READ ON A PRINTED REPORT THAN AN UNPUNCTUATED 8-DIGIT RUN.
002760     05  CFD-DATE.
002770         10  CFD-YYYY               PIC 9(04).
002780         10  FILLER                 PIC X(01) VALUE "-".
002790         10  CFD-MM                 PIC 9(02).
002800         10  FILLER                 PIC X(01) VALUE "-".
002810         10  CFD-DD                 PIC 9(02).
002820     05  FILLER                     PIC X(02) VALUE SPACES.
002830     05  CFD-TYPE-DESC              PIC X(08).
002840     05  FILLER                     PIC X(02) VALUE SPACES.
002850     05  CFD-ACCT-NAME              PIC X(30).
002860     05  FILLER                     PIC X(02) VALUE SPACES.
002870     05  CFD-AMOUNT                 PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
002880     05  FILLER                     PIC X(02) VALUE SPACES.
002890     05  CFD-DESC                   PIC X(40).
002900     05  FILLER                     PIC X(26) VALUE SPACES.
002910
002920*PER-ACCOUNT CASH-FLOW SUBTOTAL -- PRINTED ONLY WHEN THE
002930*ACCOUNT HAD AT LEAST ONE CASH FLOW (SEE WS-ACCT-CF-COUNT).
002940 01  WS-CASHFLOW-SUBTOTAL.
002950     05  FILLER                     PIC X(04) VALUE SPACES.
002960     05  FILLER                     PIC X(19)
002970             VALUE "ACCOUNT SUBTOTAL --".
002980     05  FILLER                     PIC X(08) VALUE " INCOME ".
002990     05  CST-INCOME                 PIC ZZ,ZZZ,ZZ9.99-.
003000     05  FILLER                     PIC X(02) VALUE SPACES.
003010     05  FILLER                     PIC X(08) VALUE "EXPENSE ".
003020     05  CST-EXPENSE                PIC ZZ,ZZZ,ZZ9.99-.
003030     05  FILLER                     PIC X(02) VALUE SPACES.
003040     05  FILLER                     PIC X(05) VALUE "NET ".
003050     05  CST-NET                    PIC ZZ,ZZZ,ZZ9.99-.
003060     05  FILLER                     PIC X(60) VALUE SPACES.
003070
003080*COLUMN HEADER FOR THE TRANSFER SECTION -- SOURCE AND TARGET
003090*ACCOUNT NAME COLUMNS LINE UP WITH TRD-SRC-NAME/TRD-TGT-NAME
003100*BELOW.
003110 01  WS-TRANSFER-HEADER.
003120     05  FILLER                     PIC X(01) VALUE SPACES.
003130     05  FILLER                     PIC X(09) VALUE "TXN ID".
003140     05  FILLER                     PIC X(12) VALUE "DATE".
003150     05  FILLER                     PIC X(32) VALUE "SOURCE ACCOUNT".
003160     05  FILLER                     PIC X(32) VALUE "TARGET ACCOUNT".
003170     05  FILLER                     PIC X(18) VALUE "AMOUNT".
003180     05  FILLER                     PIC X(40) VALUE "DESCRIPTION".
003190     05  FILLER                     PIC X(06) VALUE SPACES.
003200
003210*ONE DETAIL LINE PER TRANSFER ENTRY WHOSE SOURCE ACCOUNT IS
003220*THE ACCOUNT CURRENTLY DRIVING THE OUTER PERFORM -- SEE THE
003230*600-FIND-ACCOUNT-BY-ID-2 NOTE BELOW FOR HOW THE TARGET NAME
003240*IS RESOLVED WITHOUT DISTURBING ACCT-IDX.
003250 01  WS-TRANSFER-DETAIL.
003260     05  FILLER                     PIC X(01) VALUE SPACES.
003270     05  TRD-ID                     PIC 9(07).
003280     05  FILLER                     PIC X(02) VALUE SPACES.
003290*   SAME YYYY-MM-DD PUNCTUATION AS CFD-DATE ABOVE.
003300     05  TRD-DATE.
003310         10  TRD-YYYY               PIC 9(04).
003320         10  FILLER                 PIC X(01) VALUE "-".
003330         10  TRD-MM                 PIC 9(02).
003340         10  FILLER                 PIC X(01) VALUE "-".
003350         10  TRD-DD                 PIC 9(02).
003360     05  FILLER                     PIC X(02) VALUE SPACES.
003370     05  TRD-SRC-NAME               PIC X(30).
003380     05  FILLER                     PIC X(02) VALUE SPACES.
003390     05  TRD-TGT-NAME               PIC X(30).
003400     05  FILLER                     PIC X(02) VALUE SPACES.
003410     05  TRD-AMOUNT                 PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
003420     05  FILLER                     PIC X(02) VALUE SPACES.
003430     05  TRD-DESC                   PIC X(40).
003440     05  FILLER                     PIC X(04) VALUE SPACES.
003450
003460*PER-ACCOUNT TRANSFER SUBTOTALS -- SAME PRINT-ONLY-IF-ANY RULE
003470*AS THE CASH-FLOW SUBTOTAL ABOVE.  THIS ONE COVERS THE SOURCE
003472*(SENT) SUB-LIST ONLY, GATED BY WS-ACCT-TR-COUNT -- SEE
003474*WS-TRANSFER-RECV-SUBTOTAL BELOW FOR THE TARGET (RECEIVED) SIDE.
003480 01  WS-TRANSFER-SUBTOTAL.
003490     05  FILLER                     PIC X(04) VALUE SPACES.
003500     05  FILLER                     PIC X(29)
003510             VALUE "SOURCE ACCT TOTAL TRANSFERRED".
003520     05  CTT-TOTAL                  PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
003530     05  FILLER                     PIC X(99) VALUE SPACES.
003532*PER-ACCOUNT RECEIVED-SIDE SUBTOTAL -- ADDED UNDER LDG-040 WHEN
003534*THE TARGET SUB-LIST WAS ADDED TO THE TRANSFER SECTION.  SAME
003536*SHAPE AS WS-TRANSFER-SUBTOTAL ABOVE, GATED BY
003538*WS-ACCT-TR-RECV-COUNT, PRINTED RIGHT AFTER THE RECEIVED LIST.
003539 01  WS-TRANSFER-RECV-SUBTOTAL.
003540     05  FILLER                     PIC X(04) VALUE SPACES.
003541     05  FILLER                     PIC X(29)
003542             VALUE "TARGET ACCT TOTAL RECEIVED".
003543     05  CTT-RECEIVED-TOTAL         PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
003544     05  FILLER                     PIC X(99) VALUE SPACES.
003545
003550*RUN-WIDE ACCUMULATORS -- ZEROED AT COMPILE TIME, BUILT UP AS
003560*EACH CASH-FLOW/TRANSFER DETAIL LINE PRINTS, PRINTED ONCE BY
003570*300-PRINT-GRAND-TOTALS AFTER BOTH SECTIONS ARE DONE.
003580 01  WS-GRAND-TOTALS.
003590     05  WS-TOTAL-INCOME            PIC S9(11)V99 VALUE ZERO.
003600     05  WS-TOTAL-EXPENSE           PIC S9(11)V99 VALUE ZERO.
003610     05  WS-TOTAL-TRANSFERRED       PIC S9(11)V99 VALUE ZERO.
003620     05  FILLER                     PIC X(04).
003630
003640*ONE GENERIC LABEL/AMOUNT LINE, REUSED THREE TIMES BY 300-
003650*PRINT-GRAND-TOTALS (INCOME, EXPENSE, TRANSFERRED) -- GTL-
003660*LABEL IS MOVED FRESH EACH TIME RATHER THAN GIVING EACH TOTAL
003670*ITS OWN 01-GROUP.
003680 01  WS-GRAND-TOTAL-LINE.
003690     05  FILLER                     PIC X(04) VALUE SPACES.
003700     05  GTL-LABEL                  PIC X(22).
003710     05  GTL-AMOUNT                 PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
003720     05  FILLER                     PIC X(106) VALUE SPACES.
003730
003740*COLUMN HEADER FOR THE CLOSING ACCOUNT-BALANCE SUMMARY.
003750 01  WS-ACCOUNT-SUMMARY-HEADER.
003760     05  FILLER                     PIC X(01) VALUE SPACES.
003770     05  FILLER                     PIC X(09) VALUE "ACCT ID".
003780     05  FILLER                     PIC X(32) VALUE "ACCOUNT NAME".
003790     05  FILLER                     PIC X(12) VALUE "OPENED".
003800     05  FILLER                     PIC X(18) VALUE "BALANCE".
003810     05  FILLER                     PIC X(78) VALUE SPACES.
003820
003830*CLOSING BALANCE LINE -- ONE PER ACCOUNT ON FILE, IN TABLE
003840*ORDER (WHICH IS ACCOUNT-ID ASCENDING, SINCE THE TABLE IS
003850*LOADED IN THE MASTER FILE'S OWN KEY SEQUENCE).
003860 01  WS-ACCOUNT-SUMMARY-DETAIL.
003870     05  FILLER                     PIC X(01) VALUE SPACES.
003880     05  ASD-ID                     PIC 9(05).
003890     05  FILLER                     PIC X(05) VALUE SPACES.
003900     05  ASD-NAME                   PIC X(30).
003910     05  FILLER                     PIC X(02) VALUE SPACES.
003920*   SAME PUNCTUATION CONVENTION ONE MORE TIME -- THIS SHOP IS
003930*   CONSISTENT ABOUT IT ACROSS ALL THREE REPORT SECTIONS.
003940     05  ASD-OPENED.
003950         10  ASD-YYYY               PIC 9(04).
003960         10  FILLER                 PIC X(01) VALUE "-".
003970         10  ASD-MM                 PIC 9(02).
003980         10  FILLER                 PIC X(01) VALUE "-".
003990         10  ASD-DD                 PIC 9(02).
004000     05  FILLER                     PIC X(02) VALUE SPACES.
004010     05  ASD-BALANCE                PIC ZZ,ZZZ,ZZZ,ZZ9.99-.
004020     05  FILLER                     PIC X(77) VALUE SPACES.
004030
004040*ONE GENERIC LABEL/COUNT LINE, REUSED THREE TIMES BY 300-
004050*PRINT-REPORT-FOOTER -- SAME MOVE-FRESH-EACH-TIME IDIOM AS
004060*WS-GRAND-TOTAL-LINE ABOVE.
004070 01  WS-FOOTER-LINE.
004080     05  FILLER                     PIC X(04) VALUE SPACES.
004090     05  FTL-LABEL                  PIC X(20).
004100     05  FTL-COUNT                  PIC ZZZ,ZZ9.
004110     05  FILLER                     PIC X(119) VALUE SPACES.
004120*****************************************************************
004130 PROCEDURE                   DIVISION.
004140 ----------------------------------------------------------------
004150*NOTE TO WHOEVER TOUCHES THIS NEXT: THIS PROGRAM, LIKE EVERY
004160*OTHER PROGRAM IN THIS SHOP, PERFORMS A PARAGRAPH BY ITS BARE
004170*NAME AND LETS CONTROL FALL BACK OUT THE BOTTOM.  THERE IS NO
004180*PERFORM ... THRU AND NO GO TO ANYWHERE IN THIS FILE -- SEE
004190*THE LDG-039 CHANGE-LOG ENTRY ABOVE, WHICH REMOVED 27 DEAD
004200*-EXIT STUB PARAGRAPHS THAT WERE NEVER REACHABLE FOR EXACTLY
004210*THAT REASON.  IF A FUTURE CHANGE GENUINELY NEEDS A MULTI-
004220*PARAGRAPH RANGE (LEDGER-POST'S REVERSE-ALL PARAGRAPHS ARE AN
004230*EXAMPLE OF WHEN THAT IS WARRANTED), ADD THE -EXIT PARAGRAPH
004240*AND THE THRU CLAUSE TOGETHER -- DO NOT ADD ONE WITHOUT THE
004250*OTHER.
004260*MAIN LINE -- INITIATE LOADS THE THREE TABLES AND PRINTS THE
004270*TITLE, PRINT DRIVES THE FOUR REPORT SECTIONS IN ORDER, AND
004280*TERMINATE PRINTS THE RECORD-COUNT FOOTER AND CLOSES UP.  THIS
004290*SHOP PERFORMS EACH STEP BY A SINGLE NAME, NOT PERFORM ... THRU
004300*-- THERE IS NO RANGE OF PARAGRAPHS TO FALL THROUGH HERE.
004310 100-LEDGER-REPORT.
004320     PERFORM 200-INITIATE-LEDGER-REPORT.
004330     PERFORM 200-PRINT-LEDGER-REPORT.
004340     PERFORM 200-TERMINATE-LEDGER-REPORT.
004350     STOP RUN.
004360
004370*OPEN, LOAD ALL THREE TABLES INTO MEMORY, AND PRINT THE REPORT
004380*TITLE LINE BEFORE ANY SECTION IS WRITTEN.
004390 200-INITIATE-LEDGER-REPORT.
004400     PERFORM 300-OPEN-REPORT-FILES.
004410     PERFORM 300-LOAD-ACCOUNT-TABLE.
004420     PERFORM 300-LOAD-CASHFLOW-TABLE.
004430     PERFORM 300-LOAD-TRANSFER-TABLE.
004440     PERFORM 300-PRINT-REPORT-TITLE.
004450
004460*THE FOUR BODY SECTIONS, IN THE ORDER THE OPERATOR SEES THEM
004470*ON THE PRINTED REPORT: CASH FLOWS, TRANSFERS, GRAND TOTALS,
004480*THEN THE CLOSING ACCOUNT-BALANCE SUMMARY.
004490 200-PRINT-LEDGER-REPORT.
004500     PERFORM 300-PRINT-CASHFLOW-SECTION.
004510     PERFORM 300-PRINT-TRANSFER-SECTION.
004520     PERFORM 300-PRINT-GRAND-TOTALS.
004530     PERFORM 300-PRINT-ACCOUNT-SUMMARY.
004540
004550*RECORD-COUNT FOOTER (ADDED UNDER LDG-020), THEN CLOSE ALL
004560*FOUR FILES.
004570 200-TERMINATE-LEDGER-REPORT.
004580     PERFORM 300-PRINT-REPORT-FOOTER.
004590     PERFORM 300-CLOSE-REPORT-FILES.
004600
004610*FILE OPEN/CLOSE AND TABLE-LOAD PARAGRAPHS.
004620*THE THREE MASTERS ARE OPENED INPUT, THE REPORT OUTPUT.
004630 300-OPEN-REPORT-FILES.
004640*   ONE OPEN INPUT FOR ALL THREE MASTERS -- ORDER DOES NOT
004650*   MATTER SINCE EACH IS LOADED INTO ITS OWN TABLE BELOW BEFORE
004660*   ANY CROSS-REFERENCING HAPPENS.
004670     OPEN INPUT  ACCOUNT-MASTER-IN
004680                 CASHFLOW-FILE-IN
004690                 TRANSFER-FILE-IN.
004700     OPEN OUTPUT POSTING-REPORT-OUT.
004710
004720*PRIME THE READ, THEN LOAD EVERY ACCOUNT ENTRY UNTIL END OF
004730*FILE.  WS-ACCT-COUNT ENDS UP HOLDING THE NUMBER OF ACCOUNTS
004740*ON FILE, WHICH EVERY VARYING ... UNTIL PERFORM BELOW USES AS
004750*ITS UPPER BOUND.
004760 300-LOAD-ACCOUNT-TABLE.
004770     PERFORM 400-READ-ACCOUNT-MASTER-IN.
004780     PERFORM 400-LOAD-ACCT-TABLE-ENTRY
004790             UNTIL ACCT-IN-EOF.
004800
004810*SAME PATTERN FOR THE CASH-FLOW REGISTER.
004820 300-LOAD-CASHFLOW-TABLE.
004830     PERFORM 400-READ-CASHFLOW-FILE-IN.
004840     PERFORM 400-LOAD-CASHFLOW-TABLE-ENTRY
004850             UNTIL CF-IN-EOF.
004860
004870*SAME PATTERN FOR THE TRANSFER REGISTER.
004880 300-LOAD-TRANSFER-TABLE.
004890     PERFORM 400-READ-TRANSFER-FILE-IN.
004900     PERFORM 400-LOAD-TRANSFER-TABLE-ENTRY
004910             UNTIL TR-IN-EOF.
004920
004930*REPORT-TITLE PARAGRAPH -- 6-DIGIT ACCEPT PLUS CENTURY
004940*WINDOWING, NOT THE 4-DIGIT ACCEPT FORM (SEE Y2K-004).  THE
004950*WINDOW BOUNDARY (50) MATCHES LEDGER-POST'S OWN SO A RUN
004960*STRADDLING MIDNIGHT ON THE CENTURY TURN STAMPS BOTH FILES
004970*WITH THE SAME CENTURY.
004980 300-PRINT-REPORT-TITLE.
004990*ACCEPT FROM DATE RETURNS ONLY A 2-DIGIT YEAR -- SEE Y2K-004.
005000     ACCEPT WS-SYS-DATE-6 FROM DATE.
005010     ACCEPT WS-DAY-IN FROM DAY-OF-WEEK.
005020*IF THE 2-DIGIT YEAR IS UNDER 50, TREAT IT AS 20XX; OTHERWISE
005030*19XX.  GOOD UNTIL 2050, WHICH IS SOMEBODY ELSE'S PROBLEM.
005040     IF WS-SYS-YY < 50
005050         MOVE 20 TO WS-CENTURY
005060     ELSE
005070         MOVE 19 TO WS-CENTURY
005080     END-IF.
005090     COMPUTE RPT-YEAR = (WS-CENTURY * 100) + WS-SYS-YY.
005100     MOVE WS-SYS-MM      TO RPT-MONTH.
005110     MOVE WS-SYS-DD      TO RPT-DAY.
005120*DAY-OF-WEEK RETURNS 1-7 (MONDAY=1), WHICH SUBSCRIPTS THE
005130*WEEKDAY-NAME TABLE DIRECTLY -- NO TRANSLATE TABLE NEEDED.
005140     MOVE WS-WEEKDAY (WS-DAY-IN) TO RPT-DAY-NAME.
005150     WRITE POSTING-REPORT-LINE FROM WS-REPORT-TITLE
005160             AFTER ADVANCING C01.
005170
005180*CASH-FLOW SECTION -- ONE PASS PER ACCOUNT, LISTING ONLY THE
005190*CASH FLOWS POSTED AGAINST THAT ACCOUNT, WITH AN INCOME/
005200*EXPENSE/NET SUBTOTAL WHEN THE ACCOUNT HAD ANY.  THE HEADER
005210*PRINTS ONCE FOR THE WHOLE SECTION, NOT PER ACCOUNT.
005220 300-PRINT-CASHFLOW-SECTION.
005230     MOVE "CASH-FLOW POSTING REGISTER" TO ST-TEXT.
005240     WRITE POSTING-REPORT-LINE FROM WS-SECTION-TITLE
005250             AFTER ADVANCING 2 LINES.
005260     WRITE POSTING-REPORT-LINE FROM WS-CASHFLOW-HEADER
005270             AFTER ADVANCING 1 LINE.
005280*DRIVE ONE PASS PER ACCOUNT IN TABLE (ID-ASCENDING) ORDER.
005290     PERFORM 400-PRINT-CASHFLOW-FOR-ACCOUNT
005300             VARYING ACCT-IDX FROM 1 BY 1
005310             UNTIL ACCT-IDX > WS-ACCT-COUNT.
005320
005330*TRANSFER SECTION -- SAME SHAPE AS THE CASH-FLOW SECTION, BUT
005340*EACH ACCOUNT'S BREAK CARRIES TWO SUB-LISTS: FIRST EVERY
005345*TRANSFER WHERE THE ACCOUNT IS THE SOURCE (SENT), THEN EVERY
005347*TRANSFER WHERE IT IS THE TARGET (RECEIVED) -- A SELF-TRANSFER
005348*ACCOUNT SHOWS UP IN BOTH SUB-LISTS.  SEE LDG-040.
005360 300-PRINT-TRANSFER-SECTION.
005370     MOVE "TRANSFER POSTING REGISTER" TO ST-TEXT.
005380     WRITE POSTING-REPORT-LINE FROM WS-SECTION-TITLE
005390             AFTER ADVANCING 2 LINES.
005400     WRITE POSTING-REPORT-LINE FROM WS-TRANSFER-HEADER
005410             AFTER ADVANCING 1 LINE.
005420     PERFORM 400-PRINT-TRANSFER-FOR-ACCOUNT
005430             VARYING ACCT-IDX FROM 1 BY 1
005440             UNTIL ACCT-IDX > WS-ACCT-COUNT.
005450
005460*GRAND TOTALS -- THREE RUN-WIDE ACCUMULATORS BUILT UP AS THE
005470*TWO SECTIONS ABOVE PRINTED THEIR DETAIL LINES (SEE THE 500-
005480*LEVEL DETAIL-LINE PARAGRAPHS).  ADDED UNDER LDG-020.
005490 300-PRINT-GRAND-TOTALS.
005500*   INCOME LINE FIRST.
005510     MOVE "TOTAL INCOME"      TO GTL-LABEL.
005520     MOVE WS-TOTAL-INCOME     TO GTL-AMOUNT.
005530     WRITE POSTING-REPORT-LINE FROM WS-GRAND-TOTAL-LINE
005540             AFTER ADVANCING 2 LINES.
005550*   THEN EXPENSE.
005560     MOVE "TOTAL EXPENSE"     TO GTL-LABEL.
005570     MOVE WS-TOTAL-EXPENSE    TO GTL-AMOUNT.
005580     WRITE POSTING-REPORT-LINE FROM WS-GRAND-TOTAL-LINE
005590             AFTER ADVANCING 1 LINE.
005600*   THEN THE TRANSFER TOTAL -- NOTE THIS IS NOT INCOME MINUS
005610*   EXPENSE, IT IS A SEPARATE THIRD NUMBER (MONEY MOVED
005620*   BETWEEN THE USER'S OWN ACCOUNTS, NOT EARNED OR SPENT).
005630     MOVE "TOTAL TRANSFERRED" TO GTL-LABEL.
005640     MOVE WS-TOTAL-TRANSFERRED TO GTL-AMOUNT.
005650     WRITE POSTING-REPORT-LINE FROM WS-GRAND-TOTAL-LINE
005660             AFTER ADVANCING 1 LINE.
005670
005680*CLOSING ACCOUNT-BALANCE SUMMARY -- ONE LINE PER ACCOUNT ON
005690*FILE, IN TABLE ORDER, SO THE OPERATOR CAN TIE THE NIGHT'S
005700*POSTINGS BACK TO EACH ACCOUNT'S RESULTING BALANCE.
005710 300-PRINT-ACCOUNT-SUMMARY.
005720     MOVE "ACCOUNT BALANCE SUMMARY" TO ST-TEXT.
005730     WRITE POSTING-REPORT-LINE FROM WS-SECTION-TITLE
005740             AFTER ADVANCING 2 LINES.
005750     WRITE POSTING-REPORT-LINE FROM WS-ACCOUNT-SUMMARY-HEADER
005760             AFTER ADVANCING 1 LINE.
005770     PERFORM 400-PRINT-ACCOUNT-SUMMARY-LINE
005780             VARYING ACCT-IDX FROM 1 BY 1
005790             UNTIL ACCT-IDX > WS-ACCT-COUNT.
005800
005810*RECORD-COUNT FOOTER -- THREE COUNTS, ONE PER TABLE, SO THE
005820*OPERATOR CAN CONFIRM THE REPORT SAW EVERY RECORD LEDGER-POST
005830*WROTE WITHOUT COUNTING PRINT LINES BY HAND.
005840 300-PRINT-REPORT-FOOTER.
005850*   ACCOUNT COUNT FIRST.
005860     MOVE "ACCOUNTS LISTED"    TO FTL-LABEL.
005870     MOVE WS-ACCT-COUNT       TO FTL-COUNT.
005880     WRITE POSTING-REPORT-LINE FROM WS-FOOTER-LINE
005890             AFTER ADVANCING 2 LINES.
005900*   THEN CASH-FLOW COUNT.
005910     MOVE "CASH FLOWS LISTED"  TO FTL-LABEL.
005920     MOVE WS-CASHFLOW-COUNT   TO FTL-COUNT.
005930     WRITE POSTING-REPORT-LINE FROM WS-FOOTER-LINE
005940             AFTER ADVANCING 1 LINE.
005950*   THEN TRANSFER COUNT -- ALL THREE TIE BACK TO THE WS-
005960*   TABLE-COUNTS FIELDS THE 300-LOAD-XXXX-TABLE PARAGRAPHS
005970*   BUILT UP DURING 200-INITIATE-LEDGER-REPORT.
005980     MOVE "TRANSFERS LISTED"   TO FTL-LABEL.
005990     MOVE WS-TRANSFER-COUNT   TO FTL-COUNT.
006000     WRITE POSTING-REPORT-LINE FROM WS-FOOTER-LINE
006010             AFTER ADVANCING 1 LINE.
006020
006030*CLOSE ALL FOUR FILES -- THREE INPUT MASTERS, ONE OUTPUT
006040*REPORT.
006050 300-CLOSE-REPORT-FILES.
006060*   LAST PARAGRAPH TO RUN -- CLOSES THE THREE MASTERS AND THE
006070*   REPORT FILE SO THE OUTPUT IS FLUSHED AND THE OPERATOR CAN
006080*   PRINT/SPOOL IT.
006090     CLOSE ACCOUNT-MASTER-IN
006100           CASHFLOW-FILE-IN
006110           TRANSFER-FILE-IN
006120           POSTING-REPORT-OUT.
006130
006140*READ AND TABLE-LOAD-ENTRY PARAGRAPHS -- EACH READ PARAGRAPH
006150*SETS ITS OWN EOF SWITCH, AND EACH LOAD-ENTRY PARAGRAPH MOVES
006160*THE CURRENT RECORD INTO THE NEXT TABLE SLOT AND THEN PRIMES
006170*THE NEXT READ ITSELF -- THE SAME READ-AHEAD IDIOM USED
006180*THROUGHOUT THIS SHOP'S SEQUENTIAL-FILE PROGRAMS.
006190 400-READ-ACCOUNT-MASTER-IN.
006200     READ ACCOUNT-MASTER-IN
006210         AT END MOVE "Y" TO ACCT-IN-EOF-SW
006220     END-READ.
006230
006240*WS-ACCT-COUNT IS THE TABLE SUBSCRIPT -- ADD 1 FIRST, THEN
006250*MOVE THE FIVE FIELDS THIS REPORT ACTUALLY NEEDS OUT OF THE
006260*80-BYTE MASTER RECORD INTO THAT SLOT.
006270 400-LOAD-ACCT-TABLE-ENTRY.
006280*   BUMP THE COUNT FIRST SO IT DOUBLES AS THE SUBSCRIPT OF THE
006290*   SLOT WE ARE ABOUT TO FILL.
006300     ADD 1 TO WS-ACCT-COUNT.
006310     MOVE ACCT-ID            TO T-ACCT-ID (WS-ACCT-COUNT).
006320     MOVE ACCT-NAME          TO T-ACCT-NAME (WS-ACCT-COUNT).
006330     MOVE ACCT-BALANCE       TO T-ACCT-BALANCE (WS-ACCT-COUNT).
006340     MOVE ACCT-CREATED       TO T-ACCT-CREATED (WS-ACCT-COUNT).
006350*   PRIME THE NEXT READ BEFORE RETURNING TO THE UNTIL TEST IN
006360*   300-LOAD-ACCOUNT-TABLE.
006370     PERFORM 400-READ-ACCOUNT-MASTER-IN.
006380
006390 400-READ-CASHFLOW-FILE-IN.
006400     READ CASHFLOW-FILE-IN
006410         AT END MOVE "Y" TO CF-IN-EOF-SW
006420     END-READ.
006430
006440*SAME SHAPE AS THE ACCOUNT LOAD ABOVE -- SIX FIELDS OUT OF THE
006450*90-BYTE CASH-FLOW RECORD.
006460 400-LOAD-CASHFLOW-TABLE-ENTRY.
006470*   SAME BUMP-THEN-FILL IDIOM AS THE ACCOUNT LOAD ABOVE.
006480     ADD 1 TO WS-CASHFLOW-COUNT.
006490     MOVE CF-ID      TO T-CF-ID (WS-CASHFLOW-COUNT).
006500     MOVE CF-AMOUNT  TO T-CF-AMOUNT (WS-CASHFLOW-COUNT).
006510     MOVE CF-DESC    TO T-CF-DESC (WS-CASHFLOW-COUNT).
006520     MOVE CF-DATE    TO T-CF-DATE (WS-CASHFLOW-COUNT).
006530     MOVE CF-TYPE    TO T-CF-TYPE (WS-CASHFLOW-COUNT).
006540     MOVE CF-ACCT-ID TO T-CF-ACCT-ID (WS-CASHFLOW-COUNT).
006550     PERFORM 400-READ-CASHFLOW-FILE-IN.
006560
006570 400-READ-TRANSFER-FILE-IN.
006580     READ TRANSFER-FILE-IN
006590         AT END MOVE "Y" TO TR-IN-EOF-SW
006600     END-READ.
006610
006620*SAME SHAPE AGAIN -- SIX FIELDS OUT OF THE 100-BYTE TRANSFER
006630*RECORD, INCLUDING BOTH THE SOURCE AND TARGET ACCOUNT IDS.
006640 400-LOAD-TRANSFER-TABLE-ENTRY.
006650*   SAME BUMP-THEN-FILL IDIOM ONE MORE TIME.
006660     ADD 1 TO WS-TRANSFER-COUNT.
006670     MOVE TR-ID          TO T-TR-ID (WS-TRANSFER-COUNT).
006680     MOVE TR-AMOUNT      TO T-TR-AMOUNT (WS-TRANSFER-COUNT).
006690     MOVE TR-DESC        TO T-TR-DESC (WS-TRANSFER-COUNT).
006700     MOVE TR-DATE        TO T-TR-DATE (WS-TRANSFER-COUNT).
006710     MOVE TR-SRC-ACCT-ID TO T-TR-SRC-ACCT-ID (WS-TRANSFER-COUNT).
006720     MOVE TR-TGT-ACCT-ID TO T-TR-TGT-ACCT-ID (WS-TRANSFER-COUNT).
006730     PERFORM 400-READ-TRANSFER-FILE-IN.
006740
006750*PER-ACCOUNT CASH-FLOW PASS -- CALLED ONCE PER ACCOUNT BY THE
006760*VARYING PERFORM IN 300-PRINT-CASHFLOW-SECTION.  ZEROES THE
006770*PER-ACCOUNT COUNT AND SUBTOTAL FIELDS, WALKS THE WHOLE CASH-
006780*FLOW TABLE LETTING 500-PRINT-CASHFLOW-DETAIL-LINE DECIDE
006790*WHETHER EACH ENTRY BELONGS TO THIS ACCOUNT, THEN PRINTS THE
006800*SUBTOTAL LINE ONLY IF THE ACCOUNT ACTUALLY HAD ANY.
006810 400-PRINT-CASHFLOW-FOR-ACCOUNT.
006820*   CLEAR THE PER-ACCOUNT COUNTER AND SUBTOTALS -- THESE ARE
006830*   REUSED FOR EVERY ACCOUNT, SO THEY MUST BE RESET HERE, NOT
006840*   JUST AT PROGRAM START.
006850     MOVE ZERO TO WS-ACCT-CF-COUNT.
006860     MOVE ZERO TO CST-INCOME, CST-EXPENSE, CST-NET.
006870     PERFORM 500-PRINT-CASHFLOW-DETAIL-LINE
006880             VARYING CF-IDX FROM 1 BY 1
006890             UNTIL CF-IDX > WS-CASHFLOW-COUNT.
006900     IF WS-ACCT-CF-COUNT > ZERO
006910         SUBTRACT CST-EXPENSE FROM CST-INCOME GIVING CST-NET
006920         WRITE POSTING-REPORT-LINE FROM WS-CASHFLOW-SUBTOTAL
006930                 AFTER ADVANCING 1 LINE
006940     END-IF.
006950
006960*PER-ACCOUNT TRANSFER PASS (SOURCE ACCOUNT IS THE BREAK) --
006970*SAME SHAPE AS THE CASH-FLOW PASS ABOVE, BUT THERE IS NO
006980*INCOME/EXPENSE SPLIT, JUST A SINGLE RUNNING TOTAL.
006990 400-PRINT-TRANSFER-FOR-ACCOUNT.
006992*   SAME RESET-PER-ACCOUNT IDIOM AS THE CASH-FLOW PASS ABOVE --
006994*   BOTH THE SOURCE-SIDE AND TARGET-SIDE COUNTERS/SUBTOTALS ARE
006996*   RESET HERE SINCE BOTH SUB-LISTS PRINT UNDER THIS SAME BREAK.
006998     MOVE ZERO TO WS-ACCT-TR-COUNT.
007000     MOVE ZERO TO WS-ACCT-TR-RECV-COUNT.
007002     MOVE ZERO TO CTT-TOTAL.
007004     MOVE ZERO TO CTT-RECEIVED-TOTAL.
007006*   SOURCE (SENT) SUB-LIST FIRST, PER THE LIST-BY-ACCOUNT-NAME
007008*   RULE -- SEE LDG-040.
007010     PERFORM 500-PRINT-TRANSFER-DETAIL-LINE
007012             VARYING TR-IDX FROM 1 BY 1
007014             UNTIL TR-IDX > WS-TRANSFER-COUNT.
007016     IF WS-ACCT-TR-COUNT > ZERO
007018         WRITE POSTING-REPORT-LINE FROM WS-TRANSFER-SUBTOTAL
007020                 AFTER ADVANCING 1 LINE
007022     END-IF.
007024*   THEN THE TARGET (RECEIVED) SUB-LIST -- ADDED UNDER LDG-040
007026*   SO AN ACCOUNT THAT ONLY EVER RECEIVES TRANSFERS STILL GETS
007028*   A TRANSFER BREAK ON THIS REPORT.
007030     PERFORM 500-PRINT-TRANSFER-RECV-DETAIL-LINE
007032             VARYING TR-IDX FROM 1 BY 1
007034             UNTIL TR-IDX > WS-TRANSFER-COUNT.
007036     IF WS-ACCT-TR-RECV-COUNT > ZERO
007038         WRITE POSTING-REPORT-LINE FROM WS-TRANSFER-RECV-SUBTOTAL
007040                 AFTER ADVANCING 1 LINE
007042     END-IF.
007044
007110*ONE LINE PER ACCOUNT IN THE CLOSING SUMMARY -- ACCT-IDX IS
007120*ALREADY POINTING AT THE RIGHT TABLE SLOT, SET BY THE VARYING
007130*PERFORM IN 300-PRINT-ACCOUNT-SUMMARY.
007140 400-PRINT-ACCOUNT-SUMMARY-LINE.
007150*   FOUR FIELDS STRAIGHT ACROSS FROM THE TABLE SLOT TO THE
007160*   PRINT LINE -- NO SELECTION TEST HERE, EVERY ACCOUNT IN THE
007170*   TABLE GETS A SUMMARY LINE.
007180     MOVE T-ACCT-ID (ACCT-IDX)      TO ASD-ID.
007190     MOVE T-ACCT-NAME (ACCT-IDX)    TO ASD-NAME.
007200     MOVE T-ACCT-CREATED (ACCT-IDX) TO ASD-OPENED.
007210     MOVE T-ACCT-BALANCE (ACCT-IDX) TO ASD-BALANCE.
007220     WRITE POSTING-REPORT-LINE FROM WS-ACCOUNT-SUMMARY-DETAIL
007230             AFTER ADVANCING 1 LINE.
007240
007250*DETAIL-LINE PARAGRAPHS -- SELECT ONLY THE ENTRIES BELONGING
007260*TO THE ACCOUNT CURRENTLY DRIVING THE OUTER PERFORM.
007270*THIS ONE ALSO ROLLS THE DETAIL AMOUNT INTO BOTH THE PER-
007280*ACCOUNT SUBTOTAL (CST-INCOME/CST-EXPENSE) AND THE RUN-WIDE
007290*GRAND TOTAL (WS-TOTAL-INCOME/WS-TOTAL-EXPENSE) IN THE SAME
007300*PASS -- THERE IS NO SEPARATE TOTALLING PASS OVER THE TABLE.
007310 500-PRINT-CASHFLOW-DETAIL-LINE.
007320     IF T-CF-ACCT-ID (CF-IDX) = T-ACCT-ID (ACCT-IDX)
007330         ADD 1 TO WS-ACCT-CF-COUNT
007340         MOVE T-CF-ID (CF-IDX)      TO CFD-ID
007350         MOVE T-CF-DATE (CF-IDX)    TO CFD-DATE
007360         MOVE WS-TYPE-DESC (T-CF-TYPE (CF-IDX)) TO CFD-TYPE-DESC
007370         MOVE T-ACCT-NAME (ACCT-IDX) TO CFD-ACCT-NAME
007380         MOVE T-CF-AMOUNT (CF-IDX)  TO CFD-AMOUNT
007390         MOVE T-CF-DESC (CF-IDX)    TO CFD-DESC
007400         WRITE POSTING-REPORT-LINE FROM WS-CASHFLOW-DETAIL
007410                 AFTER ADVANCING 1 LINE
007420*       TYPE 1 IS INCOME, ANYTHING ELSE (TYPE 2) IS EXPENSE --
007430*       SAME 88-LEVEL CONVENTION AS CASHREC.CPY.
007440         IF T-CF-TYPE (CF-IDX) = 1
007450             ADD T-CF-AMOUNT (CF-IDX) TO CST-INCOME
007460             ADD T-CF-AMOUNT (CF-IDX) TO WS-TOTAL-INCOME
007470         ELSE
007480             ADD T-CF-AMOUNT (CF-IDX) TO CST-EXPENSE
007490             ADD T-CF-AMOUNT (CF-IDX) TO WS-TOTAL-EXPENSE
007500         END-IF
007510     END-IF.
007520
007530*SAME SELECT-AND-PRINT SHAPE AS THE CASH-FLOW DETAIL LINE,
007540*BUT THE TARGET ACCOUNT NAME HAS TO BE LOOKED UP SEPARATELY
007550*(THE TRANSFER TABLE ONLY CARRIES THE TARGET ID, NOT ITS
007560*NAME) -- THAT LOOKUP USES THE SECOND INDEX, ACCT-IDX2, SO IT
007570*DOES NOT DISTURB ACCT-IDX (SEE LDG-033 IN THE CHANGE LOG).
007580 500-PRINT-TRANSFER-DETAIL-LINE.
007590     IF T-TR-SRC-ACCT-ID (TR-IDX) = T-ACCT-ID (ACCT-IDX)
007600         ADD 1 TO WS-ACCT-TR-COUNT
007610         MOVE T-TR-TGT-ACCT-ID (TR-IDX) TO WS-SEARCH-ACCT-ID
007620         PERFORM 600-FIND-ACCOUNT-BY-ID-2
007630         MOVE T-TR-ID (TR-IDX)        TO TRD-ID
007640         MOVE T-TR-DATE (TR-IDX)      TO TRD-DATE
007650         MOVE T-ACCT-NAME (ACCT-IDX)  TO TRD-SRC-NAME
007660*       A TARGET ACCOUNT CAN HAVE BEEN DELETED SINCE THE
007670*       TRANSFER WAS ORIGINALLY POSTED -- DON'T BLOW UP, JUST
007680*       FLAG IT ON THE REPORT.
007690         IF RECORD-FOUND
007700             MOVE T-ACCT-NAME (ACCT-IDX2) TO TRD-TGT-NAME
007710         ELSE
007720             MOVE WS-ACCT-NOT-ON-FILE-MSG TO TRD-TGT-NAME
007730         END-IF
007740         MOVE T-TR-AMOUNT (TR-IDX)    TO TRD-AMOUNT
007750         MOVE T-TR-DESC (TR-IDX)      TO TRD-DESC
007760         WRITE POSTING-REPORT-LINE FROM WS-TRANSFER-DETAIL
007770                 AFTER ADVANCING 1 LINE
007780         ADD T-TR-AMOUNT (TR-IDX) TO CTT-TOTAL
007790         ADD T-TR-AMOUNT (TR-IDX) TO WS-TOTAL-TRANSFERRED
007800     END-IF.
007810
007820*TARGET-SIDE (RECEIVED) COUNTERPART TO THE PARAGRAPH ABOVE --
007830*ADDED UNDER LDG-040 SO AN ACCOUNT THAT ONLY EVER RECEIVES
007840*TRANSFERS STILL GETS A TRANSFER BREAK ON THIS REPORT.  THE
007850*SOURCE NAME NOW NEEDS THE ACCT-IDX2 LOOKUP INSTEAD OF THE
007860*TARGET NAME -- EVERYTHING ELSE MIRRORS THE PARAGRAPH ABOVE.
007870 500-PRINT-TRANSFER-RECV-DETAIL-LINE.
007880     IF T-TR-TGT-ACCT-ID (TR-IDX) = T-ACCT-ID (ACCT-IDX)
007890         ADD 1 TO WS-ACCT-TR-RECV-COUNT
007900         MOVE T-TR-SRC-ACCT-ID (TR-IDX) TO WS-SEARCH-ACCT-ID
007910         PERFORM 600-FIND-ACCOUNT-BY-ID-2
007920         MOVE T-TR-ID (TR-IDX)        TO TRD-ID
007930         MOVE T-TR-DATE (TR-IDX)      TO TRD-DATE
007940*       A SOURCE ACCOUNT CAN HAVE BEEN DELETED SINCE THE
007950*       TRANSFER WAS ORIGINALLY POSTED, SAME AS ABOVE.
007960         IF RECORD-FOUND
007970             MOVE T-ACCT-NAME (ACCT-IDX2) TO TRD-SRC-NAME
007980         ELSE
007990             MOVE WS-ACCT-NOT-ON-FILE-MSG TO TRD-SRC-NAME
008000         END-IF
008010         MOVE T-ACCT-NAME (ACCT-IDX)  TO TRD-TGT-NAME
008020         MOVE T-TR-AMOUNT (TR-IDX)    TO TRD-AMOUNT
008030         MOVE T-TR-DESC (TR-IDX)      TO TRD-DESC
008040         WRITE POSTING-REPORT-LINE FROM WS-TRANSFER-DETAIL
008050                 AFTER ADVANCING 1 LINE
008060         ADD T-TR-AMOUNT (TR-IDX) TO CTT-RECEIVED-TOTAL
008070*       NOTE -- WS-TOTAL-TRANSFERRED IS NOT ADDED TO AGAIN
008080*       HERE.  THE SOURCE-SIDE PARAGRAPH ABOVE ALREADY ROLLS
008090*       EVERY TRANSFER INTO THAT RUN-WIDE TOTAL EXACTLY ONCE;
008100*       DOING IT HERE TOO WOULD DOUBLE-COUNT IT.
008110     END-IF.
008120
008130*SECOND INDEX (ACCT-IDX2) KEEPS THE TARGET-ACCOUNT LOOKUP
008140*FROM DISTURBING ACCT-IDX, WHICH IS STILL DRIVING THE OUTER
008150*PER-ACCOUNT PERFORM IN 400-PRINT-TRANSFER-FOR-ACCOUNT.  ADDED
008160*UNDER LDG-033 -- BEFORE THAT TICKET THIS PARAGRAPH REUSED
008170*ACCT-IDX ITSELF, WHICH SILENTLY CORRUPTED THE OUTER LOOP ON
008180*ANY TRANSFER WHOSE TARGET SORTED AFTER THE SOURCE ACCOUNT.
008190*THIS PARAGRAPH IS NOW SHARED BY BOTH THE SOURCE-SIDE AND
008200*TARGET-SIDE DETAIL-LINE PARAGRAPHS (SEE LDG-040).
008210 600-FIND-ACCOUNT-BY-ID-2.
008220     SET RECORD-NOT-FOUND TO TRUE.
008230     SET ACCT-IDX2 TO 1.
008240     SEARCH ALL WS-ACCT-ENTRY
008250         WHEN T-ACCT-ID (ACCT-IDX2) = WS-SEARCH-ACCT-ID
008260             SET RECORD-FOUND TO TRUE
008270     END-SEARCH.
