000010******************************************************************
000020* THIS PROGRAM IS THE SUB PROGRAM TO ADJUST AN ACCOUNT BALANCE
000030* BY A GIVEN AMOUNT.  CALLED BY LEDGER-POST FOR EVERY CASH-FLOW
000040* AND TRANSFER POSTING, AMENDMENT AND REVERSAL SO THE INCREASE-
000050* BALANCE / DECREASE-BALANCE ARITHMETIC LIVES IN EXACTLY ONE
000060* PLACE.
000070*
000080* CHANGE LOG
000090* -------------------------------------------------------------
000100* DATE       BY   TICKET    DESCRIPTION                           BA00010
000110* ---------- ---  --------  -------------------------------       BA00020
000120* 1986-02-11 RGH  LDG-001   ORIGINAL SUBPROGRAM -- SINGLE         BA00030
000130*                           INCREASE OPERATION ONLY.              BA00040
000140* 1987-09-02 RGH  LDG-006   ADDED DECREASE OPERATION FOR          BA00050
000150*                           TRANSFER SOURCE-ACCOUNT DEBITS.       BA00060
000155* 1990-06-14 KLM  LDG-015   ADDED WS-RESULT-EDIT TRACE DISPLAY    BA00065
000156*                           SO BAD BALANCES CAN BE SPOTTED ON     BA00066
000157*                           THE RUN LOG WITHOUT A DEBUGGER.       BA00067
000160* 1999-01-08 SQT  Y2K-004   REVIEWED -- NO DATE FIELDS IN THIS    BA00070
000170*                           PROGRAM, NO CHANGE NEEDED.            BA00080
000172* 2002-08-20 MKT  LDG-036   REVIEWED AS PART OF THE LEDGER-POST   BA00082
000174*                           REJECT-COUNT AUDIT -- CALL INTERFACE  BA00084
000176*                           UNCHANGED SINCE LDG-006 IN 1987, NO   BA00086
000178*                           CODE CHANGE MADE HERE.                BA00088
000179* 2004-03-09 MKT  LDG-041   PULLED THE LDG-015 NEGATIVE-BALANCE   BA00089
000182*                           TRACE TEXT OUT TO A 77-LEVEL SO THE   BA00090
000184*                           LITERAL LIVES IN ONE PLACE.           BA00091
000210******************************************************************
000220 IDENTIFICATION              DIVISION.
000230------------------------------------------------------------------
000240 PROGRAM-ID.                 BALANCE-ADJUST.
000250 AUTHOR.                     R. G. HUANG.
000260 INSTALLATION.                PERSONAL LEDGER SYSTEMS GROUP.
000270 DATE-WRITTEN.               FEBRUARY 11, 1986.
000280 DATE-COMPILED.
000290 SECURITY.                   UNCLASSIFIED.
000300******************************************************************
000310 ENVIRONMENT                 DIVISION.
000320------------------------------------------------------------------
000330 CONFIGURATION               SECTION.
000340 SOURCE-COMPUTER.            ASUS X751.
000350 OBJECT-COMPUTER.            ASUS X751.
000360 SPECIAL-NAMES.               C01 IS TOP-OF-FORM.
000370******************************************************************
000380 DATA                        DIVISION.
000390------------------------------------------------------------------
000400 WORKING-STORAGE             SECTION.
000410------------------------------------------------------------------
000412* 77-LEVEL STANDALONE LITERAL -- THE LDG-015 NEGATIVE-BALANCE
000414* TRACE TEXT, PULLED OUT HERE UNDER LDG-041 SO THE WORDING LIVES
000416* IN ONE PLACE INSTEAD OF INSIDE THE DISPLAY STATEMENT ITSELF.
000418 77  WS-BALANCE-ADJUST-MSG   PIC X(40)
000420         VALUE "BALANCE-ADJUST - RESULT WENT NEGATIVE - ".
000452* WS-OPERATION-TABLE IS NOT SEARCHED -- IT IS A 2-ENTRY LITERAL
000454* TABLE KEPT HERE SO THE TWO VALID LS-OPERATION LITERALS ARE
000456* DOCUMENTED IN ONE PLACE INSTEAD OF ONLY IN THE 88-LEVELS DOWN
000458* IN THE LINKAGE SECTION.
000460 01  WS-OPERATION-TABLE.
000470     05  FILLER                  PIC X(08) VALUE "INCREASE".
000480     05  FILLER                  PIC X(08) VALUE "DECREASE".
000490 01  WS-OPERATION-ENTRIES REDEFINES WS-OPERATION-TABLE.
000500     05  WS-OPERATION-NAME       PIC X(08) OCCURS 2 TIMES.
000502* WS-CALL-COUNT IS A RUN-LIFE TALLY ONLY -- IT IS BUMPED ON
000504* EVERY CALL AND NEVER RESET, NEVER DISPLAYED.  LEFT IN PLACE
000506* IN CASE A FUTURE RUN LOG WANTS A CALL-COUNT FIGURE.
000507* WS-OP-INDEX IS NOT CURRENTLY USED TO SUBSCRIPT ANYTHING BUT
000508* IS KEPT DECLARED SO THE NEXT PROGRAMMER WHO WANTS TO SEARCH
000509* WS-OPERATION-NAME HAS A READY-MADE COMP INDEX FIELD.
000510 01  WS-SUBSCRIPTS-AND-COUNTERS.
000520     05  WS-CALL-COUNT           PIC S9(07) COMP VALUE ZERO.
000530     05  WS-OP-INDEX             PIC S9(04) COMP VALUE ZERO.
000535     05  FILLER                  PIC X(05).
000536* WS-RESULT-EDIT IS A WORKING COPY OF LS-BALANCE-OUT, KEPT ONLY
000537* SO THE NEGATIVE-BALANCE TRACE IN 100-ADJUST-BALANCE CAN SPLIT
000538* IT INTO SEPARATE DOLLARS AND CENTS FOR THE DISPLAY STATEMENT.
000539* SEE THE LDG-015 CHANGE-LOG ENTRY ABOVE.
000540 01  WS-RESULT-EDIT              PIC S9(11)V99.
000550 01  WS-RESULT-EDIT-R REDEFINES WS-RESULT-EDIT.
000560     05  WS-RESULT-DOLLARS       PIC S9(11).
000570     05  WS-RESULT-CENTS         PIC 99.
000580******************************************************************
000590 LINKAGE                     SECTION.
000600------------------------------------------------------------------
000602* LS-BALANCE-PARAMETERS IS THE ONE AND ONLY CALL INTERFACE INTO
000604* THIS SUBPROGRAM.  LEDGER-POST MOVES THE ACCOUNT'S CURRENT
000605* BALANCE INTO LS-BALANCE-IN, THE POSTED AMOUNT INTO LS-AMOUNT,
000606* SETS LS-OPERATION TO "INCREASE" OR "DECREASE", CALLS THIS
000607* PROGRAM, AND THEN MOVES LS-BALANCE-OUT BACK TO THE ACCT-TABLE
000608* ENTRY.  THIS PROGRAM NEVER TOUCHES THE ACCOUNT TABLE ITSELF.
000610 01  LS-BALANCE-PARAMETERS.
000620     05  LS-OPERATION            PIC X(08).
000630         88  LS-INCREASE-BALANCE     VALUE "INCREASE".
000640         88  LS-DECREASE-BALANCE     VALUE "DECREASE".
000650     05  LS-BALANCE-IN           PIC S9(11)V99.
000651*      LS-BALANCE-IN-R LETS A CALLER (OR THE NEGATIVE-BALANCE
000652*      TRACE) GET AT THE DOLLARS AND CENTS HALVES SEPARATELY
000653*      WITHOUT AN EXTRA MOVE AND UNSTRING.
000655     05  LS-BALANCE-IN-R REDEFINES LS-BALANCE-IN.
000656         10  LS-BALANCE-IN-DOLLARS   PIC S9(11).
000657         10  LS-BALANCE-IN-CENTS     PIC 99.
000660     05  LS-AMOUNT               PIC S9(11)V99.
000670     05  LS-BALANCE-OUT          PIC S9(11)V99.
000675     05  FILLER                  PIC X(04).
000680******************************************************************
000690 PROCEDURE         DIVISION  USING LS-BALANCE-PARAMETERS.
000700------------------------------------------------------------------
000710* MAIN PROCEDURE
000720------------------------------------------------------------------
000730 100-ADJUST-BALANCE.
000735*    COUNT THE CALL FIRST, BEFORE ANYTHING ELSE CAN FAIL, SO
000736*    THE TALLY REFLECTS CALLS RECEIVED, NOT CALLS COMPLETED.
000740     ADD         1                   TO  WS-CALL-COUNT.
000745*    LS-OPERATION DRIVES A SIMPLE TWO-WAY BRANCH.  THERE IS NO
000746*    ELSE-CASE ERROR CHECK HERE -- IF A CALLER EVER PASSES A
000747*    THIRD LITERAL THIS WILL SILENTLY DECREASE THE BALANCE,
000748*    WHICH IS WHY LEDGER-POST ONLY EVER MOVES "INCREASE" OR
000749*    "DECREASE" INTO LS-OPERATION, NEVER A LITERAL IT BUILDS.
000750     IF  LS-INCREASE-BALANCE
000760         PERFORM 200-INCREASE-BALANCE
000770     ELSE
000780         PERFORM 200-DECREASE-BALANCE
000790     END-IF.
000791*    LDG-015 -- TRACE THE RESULT SO A BALANCE THAT WENT NEGATIVE
000792*    SHOWS UP ON THE RUN LOG WITHOUT SOMEBODY HAVING TO ATTACH A
000793*    DEBUGGER TO A BATCH JOB.  DOLLARS AND CENTS ARE DISPLAYED
000794*    SEPARATELY BECAUSE A SIGNED PACKED FIELD DISPLAYS ODDLY.
000795     MOVE        LS-BALANCE-OUT      TO  WS-RESULT-EDIT.
000796     IF  LS-BALANCE-OUT              <   ZERO
000797         DISPLAY WS-BALANCE-ADJUST-MSG
000798                 "DOLLARS: " WS-RESULT-DOLLARS
000799                 " CENTS: " WS-RESULT-CENTS
000800     END-IF.
000805*    THIS IS A CALLED SUBPROGRAM -- EXIT PROGRAM RETURNS
000806*    CONTROL TO LEDGER-POST, IT DOES NOT STOP THE RUN.
000810     EXIT        PROGRAM.
000820*-----------------------------------------------------------------
000830* INCREASE-BALANCE PRIMITIVE -- ACCT-BALANCE := ACCT-BALANCE + AMT
000840------------------------------------------------------------------
000845*    USED FOR CASH-FLOW INCOME POSTINGS, TRANSFER-TARGET
000846*    CREDITS, AND FOR UNDOING A DECREASE WHEN A CASH-FLOW OR
000847*    TRANSFER ENTRY IS REVERSED OR AMENDED.
000850 200-INCREASE-BALANCE.
000860     ADD         LS-BALANCE-IN   LS-AMOUNT
000870                             GIVING  LS-BALANCE-OUT.
000880*-----------------------------------------------------------------
000890* DECREASE-BALANCE PRIMITIVE -- ACCT-BALANCE := ACCT-BALANCE - AMT
000900------------------------------------------------------------------
000905*    USED FOR CASH-FLOW EXPENSE POSTINGS, TRANSFER-SOURCE
000906*    DEBITS (SEE LDG-006 ABOVE), AND FOR UNDOING AN INCREASE
000907*    WHEN A CASH-FLOW OR TRANSFER ENTRY IS REVERSED OR AMENDED.
000910 200-DECREASE-BALANCE.
000920     SUBTRACT    LS-AMOUNT       FROM    LS-BALANCE-IN
000930                             GIVING  LS-BALANCE-OUT.
