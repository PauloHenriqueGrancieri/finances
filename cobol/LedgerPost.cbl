000010******************************************************************
000020* THIS PROGRAM IS TO RUN THE NIGHTLY LEDGER POSTING JOB.
000030*    USING AN IN-MEMORY TABLE OF EACH MASTER FILE, SINCE
000040*    LOOKUPS ARE BY ACCOUNT-ID / TRANSACTION-ID, NOT BY
000050*    MATCHING SEQUENCE AGAINST THE TRANSACTION FILE.
000060*
000070* USED FILE
000080*    - ACCOUNT MASTER (OLD GENERATION)  : ACCOUNT-MASTER-IN
000090*    - ACCOUNT MASTER (NEW GENERATION)  : ACCOUNT-MASTER-OUT
000100*    - CASH-FLOW REGISTER (OLD/NEW)     : CASHFLOW-FILE-IN/OUT
000110*    - TRANSFER REGISTER (OLD/NEW)      : TRANSFER-FILE-IN/OUT
000120*    - DAY'S TRANSACTION REQUESTS       : TXN-REQUESTS-IN
000130*
000140* REJECT AND NOT-FOUND MESSAGES GO TO THE JOB LOG (DISPLAY),
000150* NOT TO A SEPARATE FILE -- THE POSTING-REPORT ITSELF IS
000160* PRODUCED BY THE FOLLOW-ON STEP, LEDGER-REPORT, READING THE
000170* NEW GENERATION FILES THIS PROGRAM WRITES.
000180*
000190* CHANGE LOG
000200* -------------------------------------------------------------
000210* DATE       BY   TICKET    DESCRIPTION                           LP00370
000220* ---------- ---  --------  -------------------------------       LP00380
000230* 1986-02-11 RGH  LDG-001   ORIGINAL PROGRAM -- CASH-FLOW         LP00390
000240*                           POST/AMEND/REVERSE ONLY.              LP00400
000250* 1987-09-02 RGH  LDG-006   ADDED TRANSFER POST/AMEND/REVERSE     LP00410
000260*                           AND THE BALANCE-ADJUST CALL.          LP00420
000270* 1990-05-22 KLM  LDG-019   ADDED ACCOUNT CREATE/DELETE ACTIONS   LP00430
000280*                           TO THE SAME REQUEST FILE.             LP00440
000290* 1993-11-30 DJP  LDG-027   SWITCHED BALANCE FIELDS TO THE        LP00450
000300*                           DOLLARS/CENTS REDEFINES.              LP00460
000310* 1994-04-19 DJP  LDG-031   ADDED REVERSE-ALL-TRANSACTIONS.       LP00470
000320* 1998-10-06 SQT  Y2K-004   ADDED CENTURY WINDOWING IN            LP00480
000330*                           300-GET-RUN-DATE -- ACCEPT FROM       LP00490
000340*                           DATE ONLY RETURNS A 2-DIGIT YEAR.     LP00500
000350* 1999-02-19 SQT  Y2K-004   RETESTED OVER CENTURY BOUNDARY        LP00510
000360*                           SAMPLE DATA, NO FURTHER CHANGE.       LP00520
000361*
000362* 2002-08-20 MKT  LDG-036   REVIEWED AS PART OF THE REJECT-COUNT  LP00522
000363*                           AUDIT -- CALL INTERFACE TO BALANCE-   LP00524
000364*                           ADJUST UNCHANGED SINCE LDG-006 IN 87, LP00526
000365*                           NO CODE CHANGE MADE HERE.             LP00528
000366* 2004-03-09 MKT  LDG-041   PULLED THE "ACCOUNT NOT FOUND" JOB-   LP00530
000367*                           LOG TEXT OUT TO A SINGLE 77-LEVEL SO  LP00532
000368*                           THE THREE PLACES THAT LOG IT (AMEND,  LP00534
000369*                           REVERSE, DELETE) STAY IN STEP IF IT   LP00536
000371*                           EVER NEEDS REWORDING AGAIN.           LP00538
000375******************************************************************
000380 IDENTIFICATION              DIVISION.
000390------------------------------------------------------------------
000400 PROGRAM-ID.                 LEDGER-POST.
000410 AUTHOR.                     R. G. HUANG.
000420 INSTALLATION.                PERSONAL LEDGER SYSTEMS GROUP.
000430 DATE-WRITTEN.               FEBRUARY 11, 1986.
000440 DATE-COMPILED.
000450 SECURITY.                   UNCLASSIFIED.
000460******************************************************************
000470 ENVIRONMENT                 DIVISION.
000480------------------------------------------------------------------
000490 CONFIGURATION               SECTION.
000500 SOURCE-COMPUTER.            ASUS X751.
000510 OBJECT-COMPUTER.            ASUS X751.
000520 SPECIAL-NAMES.               C01 IS TOP-OF-FORM
000530                              UPSI-0 IS RERUN-SWITCH.
000540------------------------------------------------------------------
000550 INPUT-OUTPUT                SECTION.
000560 FILE-CONTROL.
000570     SELECT  TXN-REQUESTS-IN
000572**    THE ONE INPUT-ONLY FILE IN THIS PROGRAM -- THE DAY'S
000574**    REQUEST FILE IS BUILT BY AN UPSTREAM EXTRACT JOB THAT IS NOT
000576**    PART OF THIS SYSTEM.
000580             ASSIGN TO "TXNREQS"
000590             ORGANIZATION IS SEQUENTIAL.
000600
000610     SELECT  ACCOUNT-MASTER-IN
000613**    LAST NIGHT'S ACCOUNT MASTER -- READ ONCE, IN FULL, TO BUILD
000616**    WS-ACCT-TABLE.  NEVER RE-READ DURING THE RUN.
000620             ASSIGN TO "ACCTMSTI"
000630             ORGANIZATION IS SEQUENTIAL.
000640
000650     SELECT  ACCOUNT-MASTER-OUT
000653**    TONIGHT'S ACCOUNT MASTER -- WRITTEN ONCE, AT THE VERY END OF
000656**    THE RUN, FROM WS-ACCT-TABLE.
000660             ASSIGN TO "ACCTMSTO"
000670             ORGANIZATION IS SEQUENTIAL.
000680
000690     SELECT  CASHFLOW-FILE-IN
000693**    SAME OLD/NEW GENERATION PATTERN AS THE ACCOUNT MASTER ABOVE,
000696**    FOR THE CASH-FLOW REGISTER.
000700             ASSIGN TO "CASHFLWI"
000710             ORGANIZATION IS SEQUENTIAL.
000720
000730     SELECT  CASHFLOW-FILE-OUT
000740             ASSIGN TO "CASHFLWO"
000750             ORGANIZATION IS SEQUENTIAL.
000760
000770     SELECT  TRANSFER-FILE-IN
000773**    SAME OLD/NEW GENERATION PATTERN AGAIN, FOR THE TRANSFER
000776**    REGISTER.
000780             ASSIGN TO "TRANSFRI"
000790             ORGANIZATION IS SEQUENTIAL.
000800
000810     SELECT  TRANSFER-FILE-OUT
000820             ASSIGN TO "TRANSFRO"
000830             ORGANIZATION IS SEQUENTIAL.
000840******************************************************************
000850 DATA                        DIVISION.
000860------------------------------------------------------------------
000870 FILE                        SECTION.
000880------------------------------------------------------------------
000890 FD  TXN-REQUESTS-IN
000900     RECORD CONTAINS 144 CHARACTERS
000910     DATA RECORD IS TXN-REQUEST-RECORD.
000920 COPY TXNREQ.
000930
000940 FD  ACCOUNT-MASTER-IN
000941**    EVERY COPY REPLACING BELOW FOLLOWS THE SAME HOUSE RULE --
000942**    THE -IN FILE GETS EVERY DATA-NAME SUFFIXED -IN, THE -OUT
000943**    FILE GETS EVERY DATA-NAME SUFFIXED -OUT, SO THE SAME
000944**    COPYBOOK CAN DESCRIBE BOTH GENERATIONS OF EACH MASTER
000945**    WITHOUT A DUPLICATE-DATA-NAME COMPILE ERROR.
000950     RECORD CONTAINS 80 CHARACTERS
000960     DATA RECORD IS ACCT-MASTER-RECORD-IN.
000970 COPY ACCTREC REPLACING
000980     ==ACCT-MASTER-RECORD== BY ==ACCT-MASTER-RECORD-IN==
000990     ==ACCT-ID== BY ==ACCT-ID-IN==
001000     ==ACCT-NAME== BY ==ACCT-NAME-IN==
001010     ==ACCT-NAME-BLANK== BY ==ACCT-NAME-BLANK-IN==
001020     ==ACCT-INIT-BAL== BY ==ACCT-INIT-BAL-IN==
001030     ==ACCT-BALANCE== BY ==ACCT-BALANCE-IN==
001040     ==ACCT-BALANCE-R== BY ==ACCT-BALANCE-R-IN==
001050     ==ACCT-BAL-DOLLARS== BY ==ACCT-BAL-DOLLARS-IN==
001060     ==ACCT-BAL-CENTS== BY ==ACCT-BAL-CENTS-IN==
001070     ==ACCT-CREATED== BY ==ACCT-CREATED-IN==
001080     ==ACCT-CREATED-R== BY ==ACCT-CREATED-R-IN==
001090     ==ACCT-CREATED-YYYY== BY ==ACCT-CREATED-YYYY-IN==
001100     ==ACCT-CREATED-MM== BY ==ACCT-CREATED-MM-IN==
001110     ==ACCT-CREATED-DD== BY ==ACCT-CREATED-DD-IN==.
001120
001130 FD  ACCOUNT-MASTER-OUT
001140     RECORD CONTAINS 80 CHARACTERS
001150     DATA RECORD IS ACCT-MASTER-RECORD-OUT.
001160 COPY ACCTREC REPLACING
001170     ==ACCT-MASTER-RECORD== BY ==ACCT-MASTER-RECORD-OUT==
001180     ==ACCT-ID== BY ==ACCT-ID-OUT==
001190     ==ACCT-NAME== BY ==ACCT-NAME-OUT==
001200     ==ACCT-NAME-BLANK== BY ==ACCT-NAME-BLANK-OUT==
001210     ==ACCT-INIT-BAL== BY ==ACCT-INIT-BAL-OUT==
001220     ==ACCT-BALANCE== BY ==ACCT-BALANCE-OUT==
001230     ==ACCT-BALANCE-R== BY ==ACCT-BALANCE-R-OUT==
001240     ==ACCT-BAL-DOLLARS== BY ==ACCT-BAL-DOLLARS-OUT==
001250     ==ACCT-BAL-CENTS== BY ==ACCT-BAL-CENTS-OUT==
001260     ==ACCT-CREATED== BY ==ACCT-CREATED-OUT==
001270     ==ACCT-CREATED-R== BY ==ACCT-CREATED-R-OUT==
001280     ==ACCT-CREATED-YYYY== BY ==ACCT-CREATED-YYYY-OUT==
001290     ==ACCT-CREATED-MM== BY ==ACCT-CREATED-MM-OUT==
001300     ==ACCT-CREATED-DD== BY ==ACCT-CREATED-DD-OUT==.
001310
001320 FD  CASHFLOW-FILE-IN
001330     RECORD CONTAINS 90 CHARACTERS
001340     DATA RECORD IS CASH-FLOW-RECORD-IN.
001350 COPY CASHREC REPLACING
001360     ==CASH-FLOW-RECORD== BY ==CASH-FLOW-RECORD-IN==
001370     ==CF-ID== BY ==CF-ID-IN==
001380     ==CF-AMOUNT== BY ==CF-AMOUNT-IN==
001390     ==CF-AMOUNT-R== BY ==CF-AMOUNT-R-IN==
001400     ==CF-AMOUNT-DOLLARS== BY ==CF-AMOUNT-DOLLARS-IN==
001410     ==CF-AMOUNT-CENTS== BY ==CF-AMOUNT-CENTS-IN==
001420     ==CF-DESC== BY ==CF-DESC-IN==
001430     ==CF-DATE== BY ==CF-DATE-IN==
001440     ==CF-DATE-R== BY ==CF-DATE-R-IN==
001450     ==CF-DATE-YYYY== BY ==CF-DATE-YYYY-IN==
001460     ==CF-DATE-MM== BY ==CF-DATE-MM-IN==
001470     ==CF-DATE-DD== BY ==CF-DATE-DD-IN==
001480     ==CF-TYPE== BY ==CF-TYPE-IN==
001490     ==CF-TYPE-INCOME== BY ==CF-TYPE-INCOME-IN==
001500     ==CF-TYPE-EXPENSE== BY ==CF-TYPE-EXPENSE-IN==
001510     ==CF-ACCT-ID== BY ==CF-ACCT-ID-IN==.
001520
001530 FD  CASHFLOW-FILE-OUT
001540     RECORD CONTAINS 90 CHARACTERS
001550     DATA RECORD IS CASH-FLOW-RECORD-OUT.
001560 COPY CASHREC REPLACING
001570     ==CASH-FLOW-RECORD== BY ==CASH-FLOW-RECORD-OUT==
001580     ==CF-ID== BY ==CF-ID-OUT==
001590     ==CF-AMOUNT== BY ==CF-AMOUNT-OUT==
001600     ==CF-AMOUNT-R== BY ==CF-AMOUNT-R-OUT==
001610     ==CF-AMOUNT-DOLLARS== BY ==CF-AMOUNT-DOLLARS-OUT==
001620     ==CF-AMOUNT-CENTS== BY ==CF-AMOUNT-CENTS-OUT==
001630     ==CF-DESC== BY ==CF-DESC-OUT==
001640     ==CF-DATE== BY ==CF-DATE-OUT==
001650     ==CF-DATE-R== BY ==CF-DATE-R-OUT==
001660     ==CF-DATE-YYYY== BY ==CF-DATE-YYYY-OUT==
001670     ==CF-DATE-MM== BY ==CF-DATE-MM-OUT==
001680     ==CF-DATE-DD== BY ==CF-DATE-DD-OUT==
001690     ==CF-TYPE== BY ==CF-TYPE-OUT==
001700     ==CF-TYPE-INCOME== BY ==CF-TYPE-INCOME-OUT==
001710     ==CF-TYPE-EXPENSE== BY ==CF-TYPE-EXPENSE-OUT==
001720     ==CF-ACCT-ID== BY ==CF-ACCT-ID-OUT==.
001730
001740 FD  TRANSFER-FILE-IN
001750     RECORD CONTAINS 100 CHARACTERS
001760     DATA RECORD IS TRANSFER-RECORD-IN.
001770 COPY TRANREC REPLACING
001780     ==TRANSFER-RECORD== BY ==TRANSFER-RECORD-IN==
001790     ==TR-ID== BY ==TR-ID-IN==
001800     ==TR-AMOUNT== BY ==TR-AMOUNT-IN==
001810     ==TR-AMOUNT-R== BY ==TR-AMOUNT-R-IN==
001820     ==TR-AMOUNT-DOLLARS== BY ==TR-AMOUNT-DOLLARS-IN==
001830     ==TR-AMOUNT-CENTS== BY ==TR-AMOUNT-CENTS-IN==
001840     ==TR-DESC== BY ==TR-DESC-IN==
001850     ==TR-DATE== BY ==TR-DATE-IN==
001860     ==TR-DATE-R== BY ==TR-DATE-R-IN==
001870     ==TR-DATE-YYYY== BY ==TR-DATE-YYYY-IN==
001880     ==TR-DATE-MM== BY ==TR-DATE-MM-IN==
001890     ==TR-DATE-DD== BY ==TR-DATE-DD-IN==
001900     ==TR-TYPE== BY ==TR-TYPE-IN==
001910     ==TR-TYPE-TRANSFER== BY ==TR-TYPE-TRANSFER-IN==
001920     ==TR-SRC-ACCT-ID== BY ==TR-SRC-ACCT-ID-IN==
001930     ==TR-TGT-ACCT-ID== BY ==TR-TGT-ACCT-ID-IN==.
001940
001950 FD  TRANSFER-FILE-OUT
001960     RECORD CONTAINS 100 CHARACTERS
001970     DATA RECORD IS TRANSFER-RECORD-OUT.
001980 COPY TRANREC REPLACING
001990     ==TRANSFER-RECORD== BY ==TRANSFER-RECORD-OUT==
002000     ==TR-ID== BY ==TR-ID-OUT==
002010     ==TR-AMOUNT== BY ==TR-AMOUNT-OUT==
002020     ==TR-AMOUNT-R== BY ==TR-AMOUNT-R-OUT==
002030     ==TR-AMOUNT-DOLLARS== BY ==TR-AMOUNT-DOLLARS-OUT==
002040     ==TR-AMOUNT-CENTS== BY ==TR-AMOUNT-CENTS-OUT==
002050     ==TR-DESC== BY ==TR-DESC-OUT==
002060     ==TR-DATE== BY ==TR-DATE-OUT==
002070     ==TR-DATE-R== BY ==TR-DATE-R-OUT==
002080     ==TR-DATE-YYYY== BY ==TR-DATE-YYYY-OUT==
002090     ==TR-DATE-MM== BY ==TR-DATE-MM-OUT==
002100     ==TR-DATE-DD== BY ==TR-DATE-DD-OUT==
002110     ==TR-TYPE== BY ==TR-TYPE-OUT==
002120     ==TR-TYPE-TRANSFER== BY ==TR-TYPE-TRANSFER-OUT==
002130     ==TR-SRC-ACCT-ID== BY ==TR-SRC-ACCT-ID-OUT==
002140     ==TR-TGT-ACCT-ID== BY ==TR-TGT-ACCT-ID-OUT==.
002150******************************************************************
002160------------------------------------------------------------------
002170 WORKING-STORAGE             SECTION.
002180------------------------------------------------------------------
002181* 77-LEVEL STANDALONE LITERAL -- SHOP CONVENTION FOR JOB-LOG TEXT
002182* USED IN MORE THAN ONE PARAGRAPH BELOW, SPELLED OUT ONCE HERE
002183* SO ALL THREE CALLERS STAY IN STEP.  ADDED UNDER LDG-041.
002184 77  WS-ACCT-NOT-FOUND-MSG   PIC X(27)
002185         VALUE "ACCOUNT NOT FOUND WITH ID: ".
002190* SWITCHES -- ONE EOF BYTE PER INPUT FILE, PLUS FOUND/VALID FLAGS.
002192** FOUND-SW AND VALID-SW ARE SHARED BY EVERY ACTION BELOW -- THEY
002194** ARE RESET AT THE TOP OF WHICHEVER PARAGRAPH USES THEM, NEVER
002196** CARRIED OVER FROM THE PREVIOUS REQUEST.
002200 01  SWITCHES-AND-COUNTERS.
002210     05  TXN-EOF-SW              PIC X(01)   VALUE "N".
002220         88  TXN-EOF                         VALUE "Y".
002230     05  ACCT-IN-EOF-SW          PIC X(01)   VALUE "N".
002240         88  ACCT-IN-EOF                     VALUE "Y".
002250     05  CF-IN-EOF-SW            PIC X(01)   VALUE "N".
002260         88  CF-IN-EOF                       VALUE "Y".
002270     05  TR-IN-EOF-SW            PIC X(01)   VALUE "N".
002280         88  TR-IN-EOF                       VALUE "Y".
002290     05  FOUND-SW                PIC X(01)   VALUE "N".
002300         88  RECORD-FOUND                    VALUE "Y".
002310         88  RECORD-NOT-FOUND                VALUE "N".
002320     05  VALID-SW                PIC X(01)   VALUE "N".
002330         88  REQUEST-VALID                   VALUE "Y".
002340         88  REQUEST-INVALID                 VALUE "N".
002350     05  FILLER                  PIC X(02).
002360
002370* TABLE ROW COUNTS, ID GENERATORS AND SUBSCRIPT WORK AREAS.
002372** WS-NEXT-xxx-ID VALUES ARE COMPUTED ONCE AT START OF RUN BY
002374** 300-SET-NEXT-IDS AND THEN SIMPLY INCREMENTED AS EACH CREATE OR
002376** POST ACTION CONSUMES ONE -- THIS SHOP DOES NOT RE-USE AN ID
002378** ONCE ISSUED, EVEN IF THE ENTRY IS LATER REMOVED.
002380 01  WS-TABLE-COUNTS.
002390     05  WS-ACCT-COUNT           PIC S9(07)  COMP VALUE ZERO.
002400     05  WS-CASHFLOW-COUNT       PIC S9(07)  COMP VALUE ZERO.
002410     05  WS-TRANSFER-COUNT       PIC S9(07)  COMP VALUE ZERO.
002420     05  WS-NEXT-ACCT-ID         PIC S9(07)  COMP VALUE ZERO.
002430     05  WS-NEXT-CF-ID           PIC S9(07)  COMP VALUE ZERO.
002440     05  WS-NEXT-TR-ID           PIC S9(07)  COMP VALUE ZERO.
002450     05  WS-FOUND-IDX            PIC S9(07)  COMP VALUE ZERO.
002460     05  WS-SHIFT-IDX            PIC S9(07)  COMP VALUE ZERO.
002470     05  WS-REQUEST-COUNT        PIC S9(07)  COMP VALUE ZERO.
002480     05  WS-REJECT-COUNT         PIC S9(07)  COMP VALUE ZERO.
002490     05  FILLER                  PIC X(04).
002500
002510 01  WS-INDEX-WORK-AREA.
002512** THESE HOLD A TABLE INDEX ACROSS TWO SEARCHES WHEN A SINGLE
002514** ACTION HAS TO LOOK UP MORE THAN ONE ACCOUNT AT A TIME -- A
002516** TRANSFER TOUCHES BOTH A SOURCE AND A TARGET, AND A TRANSFER
002518** AMEND CAN TOUCH AN OLD PAIR AND A NEW PAIR IN THE SAME PASS.
002520     05  WS-OLD-ACCT-IDX         PIC S9(07)  COMP VALUE ZERO.
002530     05  WS-NEW-ACCT-IDX         PIC S9(07)  COMP VALUE ZERO.
002540     05  WS-SRC-ACCT-IDX         PIC S9(07)  COMP VALUE ZERO.
002550     05  WS-TGT-ACCT-IDX         PIC S9(07)  COMP VALUE ZERO.
002560     05  WS-OLD-SRC-IDX          PIC S9(07)  COMP VALUE ZERO.
002570     05  WS-OLD-TGT-IDX          PIC S9(07)  COMP VALUE ZERO.
002580     05  WS-NEW-SRC-IDX          PIC S9(07)  COMP VALUE ZERO.
002590     05  WS-NEW-TGT-IDX          PIC S9(07)  COMP VALUE ZERO.
002600     05  FILLER                  PIC X(04).
002610
002620 01  WS-SEARCH-KEYS.
002623** LOADED IMMEDIATELY BEFORE EVERY SEARCH ALL BELOW SO THE KEY
002626** COMPARED IS ALWAYS THE ONE THE CURRENT ACTION CARES ABOUT.
002630     05  WS-SEARCH-ACCT-ID       PIC 9(05).
002640     05  WS-SEARCH-ACCT-NAME     PIC X(30).
002650     05  WS-SEARCH-CF-ID         PIC 9(07).
002660     05  WS-SEARCH-TR-ID         PIC 9(07).
002670     05  WS-NEW-SRC-ID           PIC 9(05).
002680     05  FILLER                  PIC X(05).
002690
002700* IN-MEMORY IMAGE OF THE ACCOUNT MASTER -- LOADED ASCENDING BY
002710* ACCT-ID SO SEARCH ALL (BINARY SEARCH) CAN BE USED FOR ID LOOKUP.
002720 01  WS-ACCT-TABLE.
002730     05  WS-ACCT-ENTRY           OCCURS 500 TIMES
002740                                 ASCENDING KEY IS T-ACCT-ID
002741**        T-ACCT-ENTRY IS KEPT IN ASCENDING ACCT-ID ORDER AT ALL
002742**        TIMES SO SEARCH ALL CAN BE USED.  500-ADD-NEW-ACCOUNT
002743**        RELIES ON NEW ACCOUNTS ALWAYS GETTING THE HIGHEST ID
002744**        (WS-NEXT-ACCT-ID), SO APPENDING TO THE END OF THE TABLE
002745**        NEVER BREAKS THE ORDERING.
002750                                 INDEXED BY ACCT-IDX.
002760         10  T-ACCT-ID           PIC 9(05).
002770         10  T-ACCT-NAME         PIC X(30).
002780         10  T-ACCT-INIT-BAL     PIC S9(11)V99.
002790         10  T-ACCT-BALANCE      PIC S9(11)V99.
002800         10  T-ACCT-CREATED      PIC 9(08).
002810         10  FILLER              PIC X(05).
002820
002830* IN-MEMORY IMAGE OF THE CASH-FLOW REGISTER, ASCENDING BY CF-ID.
002832** REMOVING AN ENTRY (REVERSE) OR SHRINKING THE COUNT (REVERSE-
002834** ALL) IS DONE BY 600-SHIFT-CASHFLOW-ENTRY-DOWN, WHICH PRESERVES
002836** THE ASCENDING ORDER SO SEARCH ALL STAYS VALID.
002840 01  WS-CASHFLOW-TABLE.
002850     05  WS-CASHFLOW-ENTRY       OCCURS 2000 TIMES
002860                                 ASCENDING KEY IS T-CF-ID
002870                                 INDEXED BY CF-IDX.
002880         10  T-CF-ID             PIC 9(07).
002890         10  T-CF-AMOUNT         PIC S9(11)V99.
002900         10  T-CF-DESC           PIC X(40).
002910         10  T-CF-DATE           PIC 9(08).
002920         10  T-CF-TYPE           PIC 9(01).
002930         10  T-CF-ACCT-ID        PIC 9(05).
002940         10  FILLER              PIC X(05).
002950
002960* IN-MEMORY IMAGE OF THE TRANSFER REGISTER, ASCENDING BY TR-ID.
002963** SAME SHIFT-DOWN DISCIPLINE AS THE CASH-FLOW TABLE ABOVE --
002966** SEE 600-SHIFT-TRANSFER-ENTRY-DOWN.
002967**    ONE SUBSCRIPT OF SHIFT PER CALL, SAME AS THE OTHER TWO
002968**    SHIFT-DOWN PARAGRAPHS IN THIS PROGRAM.
002970 01  WS-TRANSFER-TABLE.
002980     05  WS-TRANSFER-ENTRY       OCCURS 2000 TIMES
002990                                 ASCENDING KEY IS T-TR-ID
003000                                 INDEXED BY TR-IDX.
003010         10  T-TR-ID             PIC 9(07).
003020         10  T-TR-AMOUNT         PIC S9(11)V99.
003030         10  T-TR-DESC           PIC X(40).
003040         10  T-TR-DATE           PIC 9(08).
003050         10  T-TR-SRC-ACCT-ID    PIC 9(05).
003060         10  T-TR-TGT-ACCT-ID    PIC 9(05).
003070         10  FILLER              PIC X(05).
003080
003090* RUN DATE, BUILT BY 300-GET-RUN-DATE WITH Y2K CENTURY WINDOWING.
003092** WS-CENTURY IS THE Y2K-004 WINDOW: A 2-DIGIT YEAR OF 50 OR
003094** HIGHER IS ASSUMED 19xx, ANYTHING LOWER IS ASSUMED 20xx.  THIS
003096** MATCHES THE WINDOW USED IN LEDGER-REPORT SO THE TWO PROGRAMS
003098** NEVER DISAGREE ABOUT WHAT CENTURY A RUN DATE FALLS IN.
003100 01  WS-SYSTEM-DATE.
003110     05  WS-SYS-DATE-6           PIC 9(06).
003120     05  WS-SYS-DATE-6-R REDEFINES WS-SYS-DATE-6.
003130         10  WS-SYS-YY           PIC 9(02).
003140         10  WS-SYS-MM           PIC 9(02).
003150         10  WS-SYS-DD           PIC 9(02).
003160     05  WS-CENTURY              PIC 9(02).
003170
003180 01  WS-RUN-DATE-FIELDS.
003183** WS-RUN-DATE IS STAMPED INTO T-ACCT-CREATED FOR EVERY ACCOUNT
003186** CREATED THIS RUN -- SEE 500-ADD-NEW-ACCOUNT.
003187**    APPENDS TO THE END OF WS-ACCT-TABLE -- SAFE ONLY BECAUSE
003188**    WS-NEXT-ACCT-ID IS ALWAYS HIGHER THAN ANY ID ALREADY IN THE
003189**    TABLE, SO ASCENDING ORDER IS PRESERVED WITHOUT A SHIFT.
003190     05  WS-RUN-DATE             PIC 9(08).
003200     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
003210         10  WS-RUN-YYYY         PIC 9(04).
003220         10  WS-RUN-MM           PIC 9(02).
003230         10  WS-RUN-DD           PIC 9(02).
003240
003250* PARAMETER AREA PASSED TO THE BALANCE-ADJUST SUBPROGRAM.
003252** LOADED FRESH BEFORE EVERY CALL -- THIS PROGRAM NEVER ASSUMES
003254** THE PARAMETER AREA STILL HOLDS THE VALUES FROM THE PRIOR CALL.
003256** SEE BALANCE-ADJUST.CBL FOR THE SUBPROGRAM ITSELF.
003260 01  WS-BALANCE-ADJUST-PARMS.
003270     05  WS-BA-OPERATION         PIC X(08).
003280     05  WS-BA-BALANCE-IN        PIC S9(11)V99.
003290     05  WS-BA-AMOUNT            PIC S9(11)V99.
003300     05  WS-BA-BALANCE-OUT       PIC S9(11)V99.
003310******************************************************************
003320 PROCEDURE                   DIVISION.
003330------------------------------------------------------------------
003340* MAIN LINE.
003350------------------------------------------------------------------
003360 100-LEDGER-POST.
003362**    THE ENTIRE RUN IS THREE PERFORMS -- LOAD EVERYTHING INTO
003364**    WORKING STORAGE, WORK THE REQUEST FILE ONE RECORD AT A TIME,
003366**    THEN WRITE EVERYTHING BACK OUT.  NOTHING IS REWRITTEN TO
003368**    DISK UNTIL THE WHOLE REQUEST FILE HAS BEEN PROCESSED.
003370     PERFORM 200-INITIATE-LEDGER-POST.
003380     PERFORM 200-PROCEED-LEDGER-POST UNTIL TXN-EOF.
003390     PERFORM 200-TERMINATE-LEDGER-POST.
003393**    REWRITE ORDER DOES NOT MATTER -- EACH MASTER IS WRITTEN FROM
003396**    ITS OWN TABLE, INDEPENDENTLY OF THE OTHER TWO.
003400
003410     STOP RUN.
003420
003430*-----------------------------------------------------------------
003440* OPEN FILES, LOAD THE THREE MASTERS INTO WORKING STORAGE, READ
003450* THE RUN DATE AND PRIME THE REQUEST FILE.
003460*-----------------------------------------------------------------
003470 200-INITIATE-LEDGER-POST.
003480     PERFORM 300-OPEN-ALL-FILES.
003482**    OLD-GENERATION FILES OPEN INPUT, NEW-GENERATION FILES OPEN
003484**    OUTPUT -- THIS IS A GENERATION-DATA-SET STYLE UPDATE, NOT AN
003486**    IN-PLACE REWRITE, SO A RERUN CAN ALWAYS GO BACK TO LAST
003488**    NIGHT'S OLD GENERATION IF TONIGHT'S RUN IS DISCARDED.
003490     PERFORM 300-GET-RUN-DATE.
003500     PERFORM 300-LOAD-ACCOUNT-TABLE.
003503**    PRIMING READ FOLLOWED BY A LOAD-UNTIL-EOF LOOP -- THE SAME
003506**    PATTERN USED FOR ALL THREE MASTER-LOAD PARAGRAPHS BELOW.
003510     PERFORM 300-LOAD-CASHFLOW-TABLE.
003520     PERFORM 300-LOAD-TRANSFER-TABLE.
003530     PERFORM 300-SET-NEXT-IDS.
003533**    NEXT-ID GENERATORS MUST BE COMPUTED AFTER ALL THREE TABLES
003536**    ARE LOADED -- THEY LOOK AT THE HIGHEST ID ALREADY ON FILE.
003540     PERFORM 300-READ-TXN-REQUESTS-IN.
003542**    CALLED ONCE TO PRIME THE LOOP IN 200-INITIATE-LEDGER-POST
003544**    AND ONCE MORE AT THE BOTTOM OF EVERY PASS THROUGH
003546**    200-PROCEED-LEDGER-POST.
003550
003560*-----------------------------------------------------------------
003570* DISPATCH ONE TRANSACTION REQUEST BY ITS ACTION CODE.
003580*-----------------------------------------------------------------
003590 200-PROCEED-LEDGER-POST.
003592**    ONE PASS OF THIS PARAGRAPH HANDLES EXACTLY ONE TXN-REQUEST
003594**    RECORD.  THE ACTION CODE 88-LEVELS (SEE TXNREQ.CPY) PICK
003596**    THE PARAGRAPH, AND EVERY BRANCH FALLS BACK HERE TO READ THE
003598**    NEXT REQUEST WHEN IT IS DONE.
003600     ADD     1                       TO  WS-REQUEST-COUNT.
003610     EVALUATE TRUE
003620         WHEN REQ-ACCOUNT-CREATE
003625**        "AC" -- ADD A NEW ROW TO THE ACCOUNT TABLE.
003630             PERFORM 400-ACCOUNT-CREATE
003640         WHEN REQ-ACCOUNT-DELETE
003645**        "AD" -- REMOVE A ROW FROM THE ACCOUNT TABLE.
003650             PERFORM 400-ACCOUNT-DELETE
003660         WHEN REQ-CASHFLOW-POST
003665**        "CP" -- POST A NEW INCOME/EXPENSE ENTRY.
003670             PERFORM 400-CASHFLOW-POST
003680         WHEN REQ-CASHFLOW-AMEND
003685**        "CA" -- CORRECT AN EXISTING CASH-FLOW ENTRY.
003690             PERFORM 400-CASHFLOW-AMEND
003700         WHEN REQ-CASHFLOW-REVERSE
003705**        "CR" -- UNDO AND DELETE ONE CASH-FLOW ENTRY.
003710             PERFORM 400-CASHFLOW-REVERSE
003720         WHEN REQ-CASHFLOW-REVERSE-ALL
003725**        "CX" -- UNDO AND DELETE THE WHOLE CASH-FLOW REGISTER.
003730             PERFORM 400-CASHFLOW-REVERSE-ALL
003740                     THRU 400-CASHFLOW-REVERSE-ALL-EXIT
003750         WHEN REQ-TRANSFER-POST
003755**        "TP" -- POST A NEW INTER-ACCOUNT TRANSFER.
003760             PERFORM 400-TRANSFER-POST
003770         WHEN REQ-TRANSFER-AMEND
003775**        "TA" -- CORRECT AN EXISTING TRANSFER ENTRY.
003780             PERFORM 400-TRANSFER-AMEND
003790         WHEN REQ-TRANSFER-REVERSE
003795**        "TR" -- UNDO AND DELETE ONE TRANSFER ENTRY.
003800             PERFORM 400-TRANSFER-REVERSE
003810         WHEN REQ-TRANSFER-REVERSE-ALL
003815**        "TX" -- UNDO AND DELETE THE WHOLE TRANSFER REGISTER.
003820             PERFORM 400-TRANSFER-REVERSE-ALL
003830                     THRU 400-TRANSFER-REVERSE-ALL-EXIT
003840         WHEN REQ-REVERSE-ALL-TXNS
003845**        "XA" -- UNDO AND DELETE BOTH REGISTERS IN ONE REQUEST.
003850             PERFORM 400-REVERSE-ALL-TRANSACTIONS
003860                     THRU 400-REVERSE-ALL-TRANSACTIONS-EXIT
003870         WHEN OTHER
003873**        ANY OTHER ACTION CODE IS A DATA ERROR -- LOG AND COUNT
003876**        IT, DO NOT ABEND THE RUN.
003880             PERFORM 400-REJECT-UNKNOWN-ACTION
003890     END-EVALUATE.
003900     PERFORM 300-READ-TXN-REQUESTS-IN.
003910
003920*-----------------------------------------------------------------
003930* REWRITE ALL THREE MASTERS FROM THE WORKING TABLES, CLOSE, LOG.
003940*-----------------------------------------------------------------
003950 200-TERMINATE-LEDGER-POST.
003960     PERFORM 300-REWRITE-ACCOUNT-MASTER.
003962**    VARYING ACCT-IDX THROUGH THE WHOLE TABLE -- ANY ACCOUNTS
003964**    CREATED OR DELETED THIS RUN ARE ALREADY REFLECTED IN
003966**    WS-ACCT-COUNT BY THE TIME THIS PARAGRAPH RUNS.
003970     PERFORM 300-REWRITE-CASHFLOW-FILE.
003980     PERFORM 300-REWRITE-TRANSFER-FILE.
003990     PERFORM 300-CLOSE-ALL-FILES.
003993**    CLOSED IN THE SAME ORDER THEY WERE OPENED, THOUGH THE
003996**    COMPILER DOES NOT REQUIRE IT.
004000     PERFORM 300-OTHER-EOF-JOB.
004003**    THIS SHOP'S STANDARD END-OF-JOB COUNTS MESSAGE -- OPERATIONS
004006**    SCANS THE RUN LOG FOR THESE TWO LINES EVERY MORNING.
004010
004020******************************************************************
004030*300-LEVEL -- FILE, TABLE AND RUN-DATE SUPPORT PARAGRAPHS.
004040******************************************************************
004050 300-OPEN-ALL-FILES.
004060     OPEN    INPUT   TXN-REQUESTS-IN
004070             INPUT   ACCOUNT-MASTER-IN
004080             OUTPUT  ACCOUNT-MASTER-OUT
004090             INPUT   CASHFLOW-FILE-IN
004100             OUTPUT  CASHFLOW-FILE-OUT
004110             INPUT   TRANSFER-FILE-IN
004120             OUTPUT  TRANSFER-FILE-OUT.
004130
004140 300-GET-RUN-DATE.
004150* ACCEPT FROM DATE RETURNS ONLY A 2-DIGIT YEAR -- SEE Y2K-004.
004160     ACCEPT      WS-SYS-DATE-6       FROM DATE.
004170     IF  WS-SYS-YY < 50
004180         MOVE    20                  TO  WS-CENTURY
004190     ELSE
004200         MOVE    19                  TO  WS-CENTURY
004210     END-IF.
004220     COMPUTE     WS-RUN-YYYY = (WS-CENTURY * 100) + WS-SYS-YY.
004230     MOVE        WS-SYS-MM           TO  WS-RUN-MM.
004240     MOVE        WS-SYS-DD           TO  WS-RUN-DD.
004250
004260 300-LOAD-ACCOUNT-TABLE.
004270     PERFORM     400-READ-ACCOUNT-MASTER-IN.
004273**    STRAIGHT SEQUENTIAL READ -- NO KEY, THE WHOLE FILE IS LOADED
004276**    INTO WS-ACCT-TABLE BEFORE ANY REQUEST IS PROCESSED.
004280     PERFORM     400-LOAD-ACCT-TABLE-ENTRY UNTIL ACCT-IN-EOF.
004290
004300 300-LOAD-CASHFLOW-TABLE.
004310     PERFORM     400-READ-CASHFLOW-FILE-IN.
004315**    SAME SHAPE AS 400-READ-ACCOUNT-MASTER-IN ABOVE.
004320     PERFORM     400-LOAD-CASHFLOW-TABLE-ENTRY UNTIL CF-IN-EOF.
004330
004340 300-LOAD-TRANSFER-TABLE.
004350     PERFORM     400-READ-TRANSFER-FILE-IN.
004352**    SAME SHAPE AGAIN -- THREE NEARLY IDENTICAL READ/LOAD PAIRS
004354**    BECAUSE THIS SHOP WRITES ONE SMALL PARAGRAPH PER FILE RATHER
004356**    THAN A SHARED TABLE-LOAD ROUTINE.
004360     PERFORM     400-LOAD-TRANSFER-TABLE-ENTRY UNTIL TR-IN-EOF.
004370
004380* NEXT-ID GENERATORS -- ONE PAST THE HIGHEST ID CURRENTLY ON FILE.
004383** RELIES ON EACH TABLE BEING LOADED IN ASCENDING ID ORDER, SO THE
004386** LAST ROW LOADED CARRIES THE HIGHEST ID ON THE FILE.
004390 300-SET-NEXT-IDS.
004400     MOVE        1                   TO  WS-NEXT-ACCT-ID.
004410     MOVE        1                   TO  WS-NEXT-CF-ID.
004420     MOVE        1                   TO  WS-NEXT-TR-ID.
004430     IF  WS-ACCT-COUNT > ZERO
004440         COMPUTE WS-NEXT-ACCT-ID = T-ACCT-ID (WS-ACCT-COUNT) + 1
004450     END-IF.
004460     IF  WS-CASHFLOW-COUNT > ZERO
004470         COMPUTE WS-NEXT-CF-ID = T-CF-ID (WS-CASHFLOW-COUNT) + 1
004480     END-IF.
004490     IF  WS-TRANSFER-COUNT > ZERO
004500         COMPUTE WS-NEXT-TR-ID = T-TR-ID (WS-TRANSFER-COUNT) + 1
004510     END-IF.
004520
004530 300-READ-TXN-REQUESTS-IN.
004540     READ        TXN-REQUESTS-IN
004550                 AT END      SET TXN-EOF TO TRUE.
004560
004570 300-REWRITE-ACCOUNT-MASTER.
004580     PERFORM     400-WRITE-ACCT-OUT-RECORD
004590                 VARYING ACCT-IDX FROM 1 BY 1
004600                 UNTIL ACCT-IDX > WS-ACCT-COUNT.
004610
004620 300-REWRITE-CASHFLOW-FILE.
004630     PERFORM     400-WRITE-CF-OUT-RECORD
004640                 VARYING CF-IDX FROM 1 BY 1
004650                 UNTIL CF-IDX > WS-CASHFLOW-COUNT.
004660
004670 300-REWRITE-TRANSFER-FILE.
004680     PERFORM     400-WRITE-TR-OUT-RECORD
004690                 VARYING TR-IDX FROM 1 BY 1
004700                 UNTIL TR-IDX > WS-TRANSFER-COUNT.
004710
004720 300-OTHER-EOF-JOB.
004730     DISPLAY     "LEDGER POST COMPLETED -- REQUESTS READ: "
004740                 WS-REQUEST-COUNT.
004750     DISPLAY     "LEDGER POST COMPLETED -- REJECTS: "
004760                 WS-REJECT-COUNT.
004770
004780 300-CLOSE-ALL-FILES.
004790     CLOSE       TXN-REQUESTS-IN
004800                 ACCOUNT-MASTER-IN
004810                 ACCOUNT-MASTER-OUT
004820                 CASHFLOW-FILE-IN
004830                 CASHFLOW-FILE-OUT
004840                 TRANSFER-FILE-IN
004850                 TRANSFER-FILE-OUT.
004860
004870******************************************************************
004880*400-LEVEL -- READ-NEXT AND TABLE-LOAD DETAIL PARAGRAPHS.
004890******************************************************************
004900 400-READ-ACCOUNT-MASTER-IN.
004910     READ        ACCOUNT-MASTER-IN
004920                 AT END      SET ACCT-IN-EOF TO TRUE.
004930
004940 400-LOAD-ACCT-TABLE-ENTRY.
004942**    ONE ROW PER ACCOUNT MASTER RECORD, APPENDED IN FILE ORDER
004944**    (WHICH IS ASCENDING ACCT-ID), THEN READS THE NEXT RECORD SO
004946**    THE CALLING UNTIL-LOOP CAN TEST ACCT-IN-EOF AGAIN.
004950     ADD         1                   TO  WS-ACCT-COUNT.
004960     SET         ACCT-IDX            TO  WS-ACCT-COUNT.
004970     MOVE        ACCT-ID-IN          TO  T-ACCT-ID (ACCT-IDX).
004980     MOVE        ACCT-NAME-IN        TO  T-ACCT-NAME (ACCT-IDX).
004990     MOVE        ACCT-INIT-BAL-IN    TO  T-ACCT-INIT-BAL (ACCT-IDX).
005000     MOVE        ACCT-BALANCE-IN     TO  T-ACCT-BALANCE (ACCT-IDX).
005010     MOVE        ACCT-CREATED-IN     TO  T-ACCT-CREATED (ACCT-IDX).
005020     PERFORM     400-READ-ACCOUNT-MASTER-IN.
005030
005040 400-READ-CASHFLOW-FILE-IN.
005050     READ        CASHFLOW-FILE-IN
005060                 AT END      SET CF-IN-EOF TO TRUE.
005070
005080 400-LOAD-CASHFLOW-TABLE-ENTRY.
005083**    SAME SHAPE AS 400-LOAD-ACCT-TABLE-ENTRY ABOVE, ONE ROW PER
005086**    CASH-FLOW REGISTER RECORD.
005090     ADD         1                   TO  WS-CASHFLOW-COUNT.
005100     SET         CF-IDX              TO  WS-CASHFLOW-COUNT.
005110     MOVE        CF-ID-IN            TO  T-CF-ID (CF-IDX).
005120     MOVE        CF-AMOUNT-IN        TO  T-CF-AMOUNT (CF-IDX).
005130     MOVE        CF-DESC-IN          TO  T-CF-DESC (CF-IDX).
005140     MOVE        CF-DATE-IN          TO  T-CF-DATE (CF-IDX).
005150     MOVE        CF-TYPE-IN          TO  T-CF-TYPE (CF-IDX).
005160     MOVE        CF-ACCT-ID-IN       TO  T-CF-ACCT-ID (CF-IDX).
005170     PERFORM     400-READ-CASHFLOW-FILE-IN.
005180
005190 400-READ-TRANSFER-FILE-IN.
005200     READ        TRANSFER-FILE-IN
005210                 AT END      SET TR-IN-EOF TO TRUE.
005220
005230 400-LOAD-TRANSFER-TABLE-ENTRY.
005235**    SAME SHAPE AS THE OTHER TWO LOAD PARAGRAPHS ABOVE.
005240     ADD         1                   TO  WS-TRANSFER-COUNT.
005250     SET         TR-IDX              TO  WS-TRANSFER-COUNT.
005260     MOVE        TR-ID-IN            TO  T-TR-ID (TR-IDX).
005270     MOVE        TR-AMOUNT-IN        TO  T-TR-AMOUNT (TR-IDX).
005280     MOVE        TR-DESC-IN          TO  T-TR-DESC (TR-IDX).
005290     MOVE        TR-DATE-IN          TO  T-TR-DATE (TR-IDX).
005300     MOVE        TR-SRC-ACCT-ID-IN   TO  T-TR-SRC-ACCT-ID (TR-IDX).
005310     MOVE        TR-TGT-ACCT-ID-IN   TO  T-TR-TGT-ACCT-ID (TR-IDX).
005320     PERFORM     400-READ-TRANSFER-FILE-IN.
005330
005340 400-WRITE-ACCT-OUT-RECORD.
005342**    PERFORMED ONCE PER TABLE ROW BY 300-REWRITE-ACCOUNT-MASTER.
005344**    MOVES EVERY FIELD EXPLICITLY RATHER THAN GROUP-MOVING THE
005346**    WHOLE ENTRY, SINCE THE -IN AND -OUT COPIES OF ACCTREC HAVE
005348**    DIFFERENT DATA-NAMES (SEE THE COPY REPLACING ABOVE).
005350     MOVE        T-ACCT-ID (ACCT-IDX)        TO  ACCT-ID-OUT.
005360     MOVE        T-ACCT-NAME (ACCT-IDX)      TO  ACCT-NAME-OUT.
005370     MOVE        T-ACCT-INIT-BAL (ACCT-IDX)  TO  ACCT-INIT-BAL-OUT.
005380     MOVE        T-ACCT-BALANCE (ACCT-IDX)   TO  ACCT-BALANCE-OUT.
005390     MOVE        T-ACCT-CREATED (ACCT-IDX)   TO  ACCT-CREATED-OUT.
005400     WRITE       ACCT-MASTER-RECORD-OUT.
005410
005420 400-WRITE-CF-OUT-RECORD.
005425**    SAME PATTERN AS 400-WRITE-ACCT-OUT-RECORD ABOVE.
005430     MOVE        T-CF-ID (CF-IDX)            TO  CF-ID-OUT.
005440     MOVE        T-CF-AMOUNT (CF-IDX)        TO  CF-AMOUNT-OUT.
005450     MOVE        T-CF-DESC (CF-IDX)          TO  CF-DESC-OUT.
005460     MOVE        T-CF-DATE (CF-IDX)          TO  CF-DATE-OUT.
005470     MOVE        T-CF-TYPE (CF-IDX)          TO  CF-TYPE-OUT.
005480     MOVE        T-CF-ACCT-ID (CF-IDX)       TO  CF-ACCT-ID-OUT.
005490     WRITE       CASH-FLOW-RECORD-OUT.
005500
005510 400-WRITE-TR-OUT-RECORD.
005512**    SAME PATTERN AGAIN.  TR-TYPE-OUT IS MOVED AS THE LITERAL 3
005514**    RATHER THAN FROM THE TABLE BECAUSE THIS FILE HAS NEVER
005516**    CARRIED ANY TRANSACTION TYPE BUT A TRANSFER -- SEE TR-TYPE-
005518**    TRANSFER IN TRANREC.CPY.
005520     MOVE        T-TR-ID (TR-IDX)            TO  TR-ID-OUT.
005530     MOVE        T-TR-AMOUNT (TR-IDX)        TO  TR-AMOUNT-OUT.
005540     MOVE        T-TR-DESC (TR-IDX)          TO  TR-DESC-OUT.
005550     MOVE        T-TR-DATE (TR-IDX)          TO  TR-DATE-OUT.
005560     MOVE        3                           TO  TR-TYPE-OUT.
005570     MOVE        T-TR-SRC-ACCT-ID (TR-IDX)   TO  TR-SRC-ACCT-ID-OUT.
005580     MOVE        T-TR-TGT-ACCT-ID (TR-IDX)   TO  TR-TGT-ACCT-ID-OUT.
005590     WRITE       TRANSFER-RECORD-OUT.
005600
005610******************************************************************
005620*400-LEVEL -- ACCOUNT MAINTENANCE ACTIONS.
005630******************************************************************
005640 400-ACCOUNT-CREATE.
005642**    TWO INDEPENDENT EDITS -- A BLANK NAME AND A NON-NUMERIC
005644**    INITIAL BALANCE ARE BOTH CHECKED AND BOTH COUNTED AS
005646**    SEPARATE REJECTS IF A REQUEST SOMEHOW FAILS BOTH AT ONCE.
005650     SET         REQUEST-VALID       TO  TRUE.
005660     IF  REQ-ACCT-NAME = SPACES
005670         SET     REQUEST-INVALID     TO  TRUE
005680         ADD     1                   TO  WS-REJECT-COUNT
005690         DISPLAY "REJECT - ACCOUNT CREATE - NAME IS BLANK"
005700     END-IF.
005710     IF  REQ-INIT-BAL NOT NUMERIC
005720         SET     REQUEST-INVALID     TO  TRUE
005730         ADD     1                   TO  WS-REJECT-COUNT
005740         DISPLAY "REJECT - ACCOUNT CREATE - INITIAL BALANCE MISSING"
005750     END-IF.
005760     IF  REQUEST-VALID
005770         PERFORM 500-ADD-NEW-ACCOUNT
005780     END-IF.
005790
005800 500-ADD-NEW-ACCOUNT.
005810     ADD         1                       TO  WS-ACCT-COUNT.
005820     SET         ACCT-IDX                TO  WS-ACCT-COUNT.
005830     MOVE        WS-NEXT-ACCT-ID         TO  T-ACCT-ID (ACCT-IDX).
005840     MOVE        REQ-ACCT-NAME           TO  T-ACCT-NAME (ACCT-IDX).
005850     MOVE        REQ-INIT-BAL            TO  T-ACCT-INIT-BAL (ACCT-IDX).
005860     MOVE        REQ-INIT-BAL            TO  T-ACCT-BALANCE (ACCT-IDX).
005870     MOVE        WS-RUN-DATE             TO  T-ACCT-CREATED (ACCT-IDX).
005880     DISPLAY     "ACCOUNT CREATED - ID " WS-NEXT-ACCT-ID.
005890     ADD         1                       TO  WS-NEXT-ACCT-ID.
005900
005910 400-ACCOUNT-DELETE.
005912**    A DELETE THAT CANNOT FIND ITS ACCOUNT IS A REJECT, NOT A
005914**    NO-OP -- THE REQUEST FILE SHOULD NEVER NAME AN ACCOUNT THAT
005916**    IS NOT ON THE MASTER, SO THIS IS TREATED AS AN ERROR.
005920     MOVE        REQ-DEL-ACCT-ID         TO  WS-SEARCH-ACCT-ID.
005930     PERFORM     500-FIND-ACCOUNT-BY-ID.
005931**    BINARY SEARCH VIA SEARCH ALL -- REQUIRES WS-ACCT-TABLE TO
005932**    STAY IN ASCENDING ACCT-ID ORDER, WHICH IS WHY CREATE AND
005933**    DELETE ABOVE ARE SO CAREFUL ABOUT HOW THEY TOUCH THE TABLE.
005934**    THE CALLER IS RESPONSIBLE FOR LOADING WS-SEARCH-ACCT-ID
005935**    FIRST.
005940     IF  RECORD-FOUND
005950         MOVE    ACCT-IDX                TO  WS-FOUND-IDX
005960         PERFORM 500-REMOVE-ACCT-ENTRY
005970         DISPLAY "ACCOUNT DELETED - ID " REQ-DEL-ACCT-ID
005980     ELSE
005990         ADD     1                       TO  WS-REJECT-COUNT
006000         DISPLAY WS-ACCT-NOT-FOUND-MSG REQ-DEL-ACCT-ID
006010     END-IF.
006020
006030 500-REMOVE-ACCT-ENTRY.
006032**    SHIFTS EVERY ROW AFTER THE DELETED ONE UP BY ONE SUBSCRIPT
006034**    SO THE TABLE STAYS CONTIGUOUS AND IN ASCENDING ORDER --
006036**    CASH-FLOW AND TRANSFER ENTRIES STILL POINTING AT THE DELETED
006038**    ACCT-ID ARE NOT TOUCHED HERE; THAT IS AN EXTRACT-JOB CONCERN.
006040     PERFORM     600-SHIFT-ACCT-ENTRY-DOWN
006050                 VARYING WS-SHIFT-IDX FROM WS-FOUND-IDX BY 1
006060                 UNTIL WS-SHIFT-IDX >= WS-ACCT-COUNT.
006070     SUBTRACT    1                       FROM    WS-ACCT-COUNT.
006080
006090 600-SHIFT-ACCT-ENTRY-DOWN.
006093**    ONE SUBSCRIPT OF SHIFT PER CALL -- PERFORMED VARYING FROM
006096**    500-REMOVE-ACCT-ENTRY UNTIL THE GAP REACHES THE END.
006100     MOVE        WS-ACCT-ENTRY (WS-SHIFT-IDX + 1)
006110                                         TO  WS-ACCT-ENTRY (WS-SHIFT-IDX).
006120
006130 500-FIND-ACCOUNT-BY-ID.
006140     SET         RECORD-NOT-FOUND        TO  TRUE.
006150     IF  WS-ACCT-COUNT > ZERO
006160         SET     ACCT-IDX                TO  1
006170         SEARCH  ALL WS-ACCT-ENTRY
006180                 WHEN T-ACCT-ID (ACCT-IDX) = WS-SEARCH-ACCT-ID
006190                     SET RECORD-FOUND    TO  TRUE
006200         END-SEARCH
006210     END-IF.
006220
006230******************************************************************
006240*400-LEVEL -- CASH-FLOW POSTING ACTIONS.
006250******************************************************************
006260 400-CASHFLOW-POST.
006262**    EDITS THE AMOUNT AND DATE FIRST, BEFORE EVEN LOOKING UP THE
006264**    ACCOUNT -- NO SENSE SEARCHING THE TABLE FOR A REQUEST THAT
006266**    IS GOING TO BE REJECTED ANYWAY.
006270     SET         REQUEST-VALID       TO  TRUE.
006280     IF  REQ-AMOUNT NOT NUMERIC OR REQ-AMOUNT = ZERO
006290         SET     REQUEST-INVALID     TO  TRUE
006300     END-IF.
006310     IF  REQ-DATE NOT NUMERIC OR REQ-DATE = ZERO
006320         SET     REQUEST-INVALID     TO  TRUE
006330     END-IF.
006340     IF  REQUEST-INVALID
006350         ADD     1                   TO  WS-REJECT-COUNT
006360         DISPLAY "REJECT - CASH FLOW POST - ID " REQ-TXN-ID
006370     ELSE
006380         MOVE    REQ-ACCT-ID         TO  WS-SEARCH-ACCT-ID
006390         PERFORM 500-FIND-ACCOUNT-BY-ID
006400         IF  RECORD-NOT-FOUND
006410             ADD     1               TO  WS-REJECT-COUNT
006420             DISPLAY WS-ACCT-NOT-FOUND-MSG REQ-ACCT-ID
006430         ELSE
006440             PERFORM 500-ADD-NEW-CASHFLOW
006450         END-IF
006460     END-IF.
006470
006480 500-ADD-NEW-CASHFLOW.
006482**    APPENDED TO THE END OF WS-CASHFLOW-TABLE THE SAME WAY A NEW
006484**    ACCOUNT IS APPENDED -- WS-NEXT-CF-ID IS ALWAYS HIGHER THAN
006486**    ANY ID ALREADY LOADED.
006490     ADD         1                       TO  WS-CASHFLOW-COUNT.
006500     SET         CF-IDX                  TO  WS-CASHFLOW-COUNT.
006510     MOVE        WS-NEXT-CF-ID           TO  T-CF-ID (CF-IDX).
006520     MOVE        REQ-AMOUNT              TO  T-CF-AMOUNT (CF-IDX).
006530     MOVE        REQ-DESC                TO  T-CF-DESC (CF-IDX).
006540     MOVE        REQ-DATE                TO  T-CF-DATE (CF-IDX).
006550     MOVE        REQ-CF-TYPE             TO  T-CF-TYPE (CF-IDX).
006560     MOVE        REQ-ACCT-ID             TO  T-CF-ACCT-ID (CF-IDX).
006570     ADD         1                       TO  WS-NEXT-CF-ID.
006580     PERFORM     500-CASHFLOW-APPLY-EFFECT.
006582**    INCOME (TYPE 1) INCREASES THE ACCOUNT BALANCE, EXPENSE
006584**    (TYPE 2) DECREASES IT -- SEE CF-TYPE-INCOME / CF-TYPE-
006586**    EXPENSE IN CASHREC.CPY.  THE ACTUAL ARITHMETIC IS DONE BY
006588**    THE BALANCE-ADJUST SUBPROGRAM, NOT IN LINE HERE.
006590
006600 500-CASHFLOW-APPLY-EFFECT.
006610     MOVE        T-ACCT-BALANCE (ACCT-IDX)  TO  WS-BA-BALANCE-IN.
006620     MOVE        T-CF-AMOUNT (CF-IDX)       TO  WS-BA-AMOUNT.
006630     IF  T-CF-TYPE (CF-IDX) = 1
006640         MOVE    "INCREASE"          TO  WS-BA-OPERATION
006650     ELSE
006660         MOVE    "DECREASE"          TO  WS-BA-OPERATION
006670     END-IF.
006680     CALL        "BALANCE-ADJUST" USING WS-BALANCE-ADJUST-PARMS.
006690     MOVE        WS-BA-BALANCE-OUT   TO  T-ACCT-BALANCE (ACCT-IDX).
006700
006710 400-CASHFLOW-AMEND.
006712**    AN AMEND CANNOT CHANGE WHICH CASH-FLOW ENTRY IT TOUCHES --
006714**    ONLY REQ-TXN-ID LOCATES THE ENTRY; REQ-ACCT-ID BELOW CAN
006716**    MOVE THAT ENTRY TO A DIFFERENT ACCOUNT.
006720     MOVE        REQ-TXN-ID              TO  WS-SEARCH-CF-ID.
006730     PERFORM     500-FIND-CASHFLOW-BY-ID.
006733**    SAME BINARY-SEARCH PATTERN AS 500-FIND-ACCOUNT-BY-ID ABOVE,
006736**    OVER WS-CASHFLOW-TABLE INSTEAD.
006740     IF  RECORD-NOT-FOUND
006750         ADD     1                       TO  WS-REJECT-COUNT
006760         DISPLAY "CASH FLOW NOT FOUND WITH ID: " REQ-TXN-ID
006770     ELSE
006780         PERFORM 500-CASHFLOW-AMEND-EFFECT
006790     END-IF.
006800
006810 500-CASHFLOW-AMEND-EFFECT.
006812**    THREE STEPS -- UNDO THE OLD AMOUNT AGAINST THE OLD ACCOUNT,
006814**    DECIDE WHICH ACCOUNT THE AMENDED ENTRY BELONGS TO (THE SAME
006816**    ONE UNLESS REQ-ACCT-ID SAYS OTHERWISE), THEN APPLY THE NEW
006818**    AMOUNT AGAINST WHICHEVER ACCOUNT THAT TURNED OUT TO BE.
006820     MOVE        CF-IDX                  TO  WS-FOUND-IDX.
006830* REVERSE THE OLD EFFECT ON THE OLD ACCOUNT.
006840     MOVE        T-CF-ACCT-ID (WS-FOUND-IDX)
006850                                         TO  WS-SEARCH-ACCT-ID.
006860     PERFORM     500-FIND-ACCOUNT-BY-ID.
006870     MOVE        ACCT-IDX                TO  WS-OLD-ACCT-IDX.
006880     MOVE        T-ACCT-BALANCE (WS-OLD-ACCT-IDX)
006890                                         TO  WS-BA-BALANCE-IN.
006900     MOVE        T-CF-AMOUNT (WS-FOUND-IDX)
006910                                         TO  WS-BA-AMOUNT.
006920     IF  T-CF-TYPE (WS-FOUND-IDX) = 1
006930         MOVE    "DECREASE"          TO  WS-BA-OPERATION
006940     ELSE
006950         MOVE    "INCREASE"          TO  WS-BA-OPERATION
006960     END-IF.
006970     CALL        "BALANCE-ADJUST" USING WS-BALANCE-ADJUST-PARMS.
006980     MOVE        WS-BA-BALANCE-OUT   TO  T-ACCT-BALANCE (WS-OLD-ACCT-IDX).
006990* RESOLVE THE (POSSIBLY NEW) ACCOUNT, THEN APPLY AND RE-POST.
006992** REQ-ACCT-ID = ZERO OR NON-NUMERIC MEANS "LEAVE IT ON THE SAME
006994** ACCOUNT" -- THE EXTRACT JOB LEAVES THE FIELD ZERO-FILLED WHEN
006996** THE OPERATOR DID NOT ASK TO MOVE THE ENTRY.
007000     IF  REQ-ACCT-ID NUMERIC AND REQ-ACCT-ID NOT = ZERO
007010         MOVE    REQ-ACCT-ID             TO  WS-SEARCH-ACCT-ID
007020     ELSE
007030         MOVE    T-CF-ACCT-ID (WS-FOUND-IDX)
007040                                         TO  WS-SEARCH-ACCT-ID
007050     END-IF.
007060     PERFORM     500-FIND-ACCOUNT-BY-ID.
007070     IF  RECORD-NOT-FOUND
007080         ADD     1                       TO  WS-REJECT-COUNT
007090         DISPLAY WS-ACCT-NOT-FOUND-MSG WS-SEARCH-ACCT-ID
007100     ELSE
007110         MOVE    ACCT-IDX                TO  WS-NEW-ACCT-IDX
007120         MOVE    REQ-AMOUNT              TO  T-CF-AMOUNT (WS-FOUND-IDX)
007130         MOVE    REQ-DATE                TO  T-CF-DATE (WS-FOUND-IDX)
007140         IF  REQ-DESC NOT = SPACES
007150             MOVE REQ-DESC               TO  T-CF-DESC (WS-FOUND-IDX)
007160         END-IF
007170         IF  REQ-CF-TYPE NOT = ZERO
007180             MOVE REQ-CF-TYPE            TO  T-CF-TYPE (WS-FOUND-IDX)
007190         END-IF
007200         MOVE    WS-SEARCH-ACCT-ID       TO  T-CF-ACCT-ID (WS-FOUND-IDX)
007210         MOVE    T-ACCT-BALANCE (WS-NEW-ACCT-IDX)
007220                                         TO  WS-BA-BALANCE-IN
007230         MOVE    T-CF-AMOUNT (WS-FOUND-IDX)
007240                                         TO  WS-BA-AMOUNT
007250         IF  T-CF-TYPE (WS-FOUND-IDX) = 1
007260             MOVE "INCREASE"        TO  WS-BA-OPERATION
007270         ELSE
007280             MOVE "DECREASE"        TO  WS-BA-OPERATION
007290         END-IF
007300         CALL    "BALANCE-ADJUST" USING WS-BALANCE-ADJUST-PARMS
007310         MOVE    WS-BA-BALANCE-OUT   TO  T-ACCT-BALANCE (WS-NEW-ACCT-IDX)
007320     END-IF.
007330
007340 400-CASHFLOW-REVERSE.
007342**    A REVERSE UNDOES THE BALANCE EFFECT AND THEN DELETES THE
007344**    ENTRY OUTRIGHT -- UNLIKE AN AMEND, THERE IS NO ENTRY LEFT
007346**    BEHIND TO AMEND AGAIN LATER.
007350     MOVE        REQ-TXN-ID              TO  WS-SEARCH-CF-ID.
007360     PERFORM     500-FIND-CASHFLOW-BY-ID.
007370     IF  RECORD-NOT-FOUND
007380         ADD     1                       TO  WS-REJECT-COUNT
007390         DISPLAY "CASH FLOW NOT FOUND WITH ID: " REQ-TXN-ID
007400     ELSE
007410         MOVE    CF-IDX                  TO  WS-FOUND-IDX
007420         PERFORM 500-CASHFLOW-UNDO-EFFECT
007430         PERFORM 500-REMOVE-CASHFLOW-ENTRY
007440     END-IF.
007450
007460 500-CASHFLOW-UNDO-EFFECT.
007462**    MIRROR IMAGE OF 500-CASHFLOW-APPLY-EFFECT -- WHATEVER THAT
007464**    PARAGRAPH DID, THIS ONE DOES THE OPPOSITE OPERATION WITH THE
007466**    SAME AMOUNT.
007470     MOVE        T-CF-ACCT-ID (WS-FOUND-IDX)
007480                                         TO  WS-SEARCH-ACCT-ID.
007490     PERFORM     500-FIND-ACCOUNT-BY-ID.
007500     MOVE        T-ACCT-BALANCE (ACCT-IDX)  TO  WS-BA-BALANCE-IN.
007510     MOVE        T-CF-AMOUNT (WS-FOUND-IDX) TO  WS-BA-AMOUNT.
007520     IF  T-CF-TYPE (WS-FOUND-IDX) = 1
007530         MOVE    "DECREASE"          TO  WS-BA-OPERATION
007540     ELSE
007550         MOVE    "INCREASE"          TO  WS-BA-OPERATION
007560     END-IF.
007570     CALL        "BALANCE-ADJUST" USING WS-BALANCE-ADJUST-PARMS.
007580     MOVE        WS-BA-BALANCE-OUT   TO  T-ACCT-BALANCE (ACCT-IDX).
007590
007600 500-REMOVE-CASHFLOW-ENTRY.
007603**    SAME SHIFT-DOWN DISCIPLINE AS 500-REMOVE-ACCT-ENTRY ABOVE,
007606**    APPLIED TO THE CASH-FLOW TABLE INSTEAD OF THE ACCOUNT TABLE.
007610     PERFORM     600-SHIFT-CASHFLOW-ENTRY-DOWN
007620                 VARYING WS-SHIFT-IDX FROM WS-FOUND-IDX BY 1
007630                 UNTIL WS-SHIFT-IDX >= WS-CASHFLOW-COUNT.
007640     SUBTRACT    1                       FROM    WS-CASHFLOW-COUNT.
007650
007660 600-SHIFT-CASHFLOW-ENTRY-DOWN.
007663**    ONE SUBSCRIPT OF SHIFT PER CALL, SAME AS
007666**    600-SHIFT-ACCT-ENTRY-DOWN.
007670     MOVE        WS-CASHFLOW-ENTRY (WS-SHIFT-IDX + 1)
007680                                 TO  WS-CASHFLOW-ENTRY (WS-SHIFT-IDX).
007690
007700 400-CASHFLOW-REVERSE-ALL.
007702**    REQ-CASHFLOW-REVERSE-ALL (ACTION CODE "CX") WIPES THE ENTIRE
007704**    CASH-FLOW REGISTER IN ONE REQUEST -- UNDOES EVERY ROW'S
007706**    EFFECT, THEN DISCARDS THE WHOLE TABLE BY ZEROING THE COUNT
007708**    RATHER THAN SHIFTING ROWS OUT ONE AT A TIME.
007710     PERFORM     500-CASHFLOW-UNDO-ALL-EFFECT
007720                 VARYING CF-IDX FROM 1 BY 1
007730                 UNTIL CF-IDX > WS-CASHFLOW-COUNT.
007740     MOVE        ZERO                    TO  WS-CASHFLOW-COUNT.
007750 400-CASHFLOW-REVERSE-ALL-EXIT.
007760     EXIT.
007770
007780 500-CASHFLOW-UNDO-ALL-EFFECT.
007782**    PERFORMED ONCE PER ROW STILL IN THE TABLE -- IF THE ACCOUNT
007784**    NO LONGER EXISTS (IT WAS DELETED SINCE THE ENTRY WAS
007786**    POSTED) THE EFFECT IS SIMPLY SKIPPED, RECORD-FOUND GUARDS
007788**    THAT CASE.
007790     MOVE        T-CF-ACCT-ID (CF-IDX)   TO  WS-SEARCH-ACCT-ID.
007800     PERFORM     500-FIND-ACCOUNT-BY-ID.
007810     IF  RECORD-FOUND
007820         MOVE    T-ACCT-BALANCE (ACCT-IDX)
007830                                         TO  WS-BA-BALANCE-IN
007840         MOVE    T-CF-AMOUNT (CF-IDX)    TO  WS-BA-AMOUNT
007850         IF  T-CF-TYPE (CF-IDX) = 1
007860             MOVE "DECREASE"        TO  WS-BA-OPERATION
007870         ELSE
007880             MOVE "INCREASE"        TO  WS-BA-OPERATION
007890         END-IF
007900         CALL    "BALANCE-ADJUST" USING WS-BALANCE-ADJUST-PARMS
007910         MOVE    WS-BA-BALANCE-OUT   TO  T-ACCT-BALANCE (ACCT-IDX)
007920     END-IF.
007930
007940 500-FIND-CASHFLOW-BY-ID.
007950     SET         RECORD-NOT-FOUND        TO  TRUE.
007960     IF  WS-CASHFLOW-COUNT > ZERO
007970         SET     CF-IDX                  TO  1
007980         SEARCH  ALL WS-CASHFLOW-ENTRY
007990                 WHEN T-CF-ID (CF-IDX) = WS-SEARCH-CF-ID
008000                     SET RECORD-FOUND    TO  TRUE
008010         END-SEARCH
008020     END-IF.
008030
008040******************************************************************
008050*400-LEVEL -- TRANSFER POSTING ACTIONS.
008060******************************************************************
008070 400-TRANSFER-POST.
008072**    A TRANSFER NEEDS BOTH ACCOUNTS TO EXIST BEFORE ANYTHING IS
008074**    POSTED -- THE SOURCE IS LOOKED UP FIRST, AND ONLY IF IT IS
008076**    FOUND IS THE TARGET EVEN SEARCHED FOR.
008080     SET         REQUEST-VALID       TO  TRUE.
008090     IF  REQ-AMOUNT NOT NUMERIC OR REQ-AMOUNT = ZERO
008100         SET     REQUEST-INVALID     TO  TRUE
008110     END-IF.
008120     IF  REQ-DATE NOT NUMERIC OR REQ-DATE = ZERO
008130         SET     REQUEST-INVALID     TO  TRUE
008140     END-IF.
008150     IF  REQUEST-INVALID
008160         ADD     1                   TO  WS-REJECT-COUNT
008170         DISPLAY "REJECT - TRANSFER POST - ID " REQ-TXN-ID
008180     ELSE
008190         MOVE    REQ-SRC-ACCT-ID     TO  WS-SEARCH-ACCT-ID
008200         PERFORM 500-FIND-ACCOUNT-BY-ID
008210         IF  RECORD-NOT-FOUND
008220             ADD     1               TO  WS-REJECT-COUNT
008230             DISPLAY "SOURCE ACCOUNT NOT FOUND WITH ID: "
008240                                         REQ-SRC-ACCT-ID
008250         ELSE
008260             MOVE    ACCT-IDX        TO  WS-SRC-ACCT-IDX
008270             MOVE    REQ-TGT-ACCT-ID TO  WS-SEARCH-ACCT-ID
008280             PERFORM 500-FIND-ACCOUNT-BY-ID
008290             IF  RECORD-NOT-FOUND
008300                 ADD     1           TO  WS-REJECT-COUNT
008310                 DISPLAY "TARGET ACCOUNT NOT FOUND WITH ID: "
008320                                         REQ-TGT-ACCT-ID
008330             ELSE
008340                 MOVE    ACCT-IDX    TO  WS-TGT-ACCT-IDX
008350                 PERFORM 500-ADD-NEW-TRANSFER
008360             END-IF
008370         END-IF
008380     END-IF.
008390
008400 500-ADD-NEW-TRANSFER.
008402**    APPENDED TO WS-TRANSFER-TABLE THE SAME WAY A NEW CASH-FLOW
008404**    ENTRY IS APPENDED, THEN POSTS BOTH SIDES OF THE MOVE --
008406**    DECREASE THE SOURCE, INCREASE THE TARGET, EACH THROUGH ITS
008408**    OWN CALL TO BALANCE-ADJUST.
008410     ADD         1                       TO  WS-TRANSFER-COUNT.
008420     SET         TR-IDX                  TO  WS-TRANSFER-COUNT.
008430     MOVE        WS-NEXT-TR-ID           TO  T-TR-ID (TR-IDX).
008440     MOVE        REQ-AMOUNT              TO  T-TR-AMOUNT (TR-IDX).
008450     MOVE        REQ-DESC                TO  T-TR-DESC (TR-IDX).
008460     MOVE        REQ-DATE                TO  T-TR-DATE (TR-IDX).
008470     MOVE        REQ-SRC-ACCT-ID         TO  T-TR-SRC-ACCT-ID (TR-IDX).
008480     MOVE        REQ-TGT-ACCT-ID         TO  T-TR-TGT-ACCT-ID (TR-IDX).
008490     ADD         1                       TO  WS-NEXT-TR-ID.
008500     MOVE        T-ACCT-BALANCE (WS-SRC-ACCT-IDX)
008510                                         TO  WS-BA-BALANCE-IN.
008520     MOVE        REQ-AMOUNT              TO  WS-BA-AMOUNT.
008530     MOVE        "DECREASE"          TO  WS-BA-OPERATION.
008540     CALL        "BALANCE-ADJUST" USING WS-BALANCE-ADJUST-PARMS.
008550     MOVE        WS-BA-BALANCE-OUT   TO  T-ACCT-BALANCE (WS-SRC-ACCT-IDX).
008560     MOVE        T-ACCT-BALANCE (WS-TGT-ACCT-IDX)
008570                                         TO  WS-BA-BALANCE-IN.
008580     MOVE        REQ-AMOUNT              TO  WS-BA-AMOUNT.
008590     MOVE        "INCREASE"          TO  WS-BA-OPERATION.
008600     CALL        "BALANCE-ADJUST" USING WS-BALANCE-ADJUST-PARMS.
008610     MOVE        WS-BA-BALANCE-OUT   TO  T-ACCT-BALANCE (WS-TGT-ACCT-IDX).
008620
008630 400-TRANSFER-AMEND.
008633**    SAME SHAPE AS 400-CASHFLOW-AMEND, BUT LOOKING UP A TRANSFER
008636**    ENTRY INSTEAD OF A CASH-FLOW ENTRY.
008640     MOVE        REQ-TXN-ID              TO  WS-SEARCH-TR-ID.
008650     PERFORM     500-FIND-TRANSFER-BY-ID.
008653**    SAME BINARY-SEARCH PATTERN AS THE OTHER TWO FIND PARAGRAPHS
008656**    IN THIS PROGRAM, OVER WS-TRANSFER-TABLE.
008660     IF  RECORD-NOT-FOUND
008670         ADD     1                       TO  WS-REJECT-COUNT
008680         DISPLAY "TRANSFER NOT FOUND WITH ID: " REQ-TXN-ID
008690     ELSE
008700         PERFORM 500-TRANSFER-AMEND-EFFECT
008710     END-IF.
008720
008730 500-TRANSFER-AMEND-EFFECT.
008731**    FOUR BALANCE-ADJUST CALLS IN THE WORST CASE -- UNDO THE OLD
008732**    SOURCE DEBIT, UNDO THE OLD TARGET CREDIT, THEN (ONCE THE
008733**    POSSIBLY NEW SOURCE AND TARGET ARE RESOLVED) APPLY THE NEW
008734**    SOURCE DEBIT AND NEW TARGET CREDIT.  EITHER OR BOTH OF
008735**    SOURCE AND TARGET MAY END UP BEING THE SAME ACCOUNT AS
008736**    BEFORE -- REQ-SRC-ACCT-ID / REQ-TGT-ACCT-ID OF ZERO OR NON-
008737**    NUMERIC MEANS "LEAVE THAT SIDE ALONE", THE SAME CONVENTION
008738**    USED BY REQ-ACCT-ID ON A CASH-FLOW AMEND.
008740     MOVE        TR-IDX                  TO  WS-FOUND-IDX.
008750* REVERSE THE OLD EFFECT ON THE OLD SOURCE AND TARGET.
008760     MOVE        T-TR-SRC-ACCT-ID (WS-FOUND-IDX)
008770                                         TO  WS-SEARCH-ACCT-ID.
008780     PERFORM     500-FIND-ACCOUNT-BY-ID.
008790     MOVE        ACCT-IDX                TO  WS-OLD-SRC-IDX.
008800     MOVE        T-ACCT-BALANCE (WS-OLD-SRC-IDX)
008810                                         TO  WS-BA-BALANCE-IN.
008820     MOVE        T-TR-AMOUNT (WS-FOUND-IDX)
008830                                         TO  WS-BA-AMOUNT.
008840     MOVE        "INCREASE"          TO  WS-BA-OPERATION.
008850     CALL        "BALANCE-ADJUST" USING WS-BALANCE-ADJUST-PARMS.
008860     MOVE        WS-BA-BALANCE-OUT   TO  T-ACCT-BALANCE (WS-OLD-SRC-IDX).
008870     MOVE        T-TR-TGT-ACCT-ID (WS-FOUND-IDX)
008880                                         TO  WS-SEARCH-ACCT-ID.
008890     PERFORM     500-FIND-ACCOUNT-BY-ID.
008900     MOVE        ACCT-IDX                TO  WS-OLD-TGT-IDX.
008910     MOVE        T-ACCT-BALANCE (WS-OLD-TGT-IDX)
008920                                         TO  WS-BA-BALANCE-IN.
008930     MOVE        T-TR-AMOUNT (WS-FOUND-IDX)
008940                                         TO  WS-BA-AMOUNT.
008950     MOVE        "DECREASE"          TO  WS-BA-OPERATION.
008960     CALL        "BALANCE-ADJUST" USING WS-BALANCE-ADJUST-PARMS.
008970     MOVE        WS-BA-BALANCE-OUT   TO  T-ACCT-BALANCE (WS-OLD-TGT-IDX).
008980* RESOLVE THE (POSSIBLY NEW) SOURCE AND TARGET, APPLY, RE-POST.
008982** WS-NEW-SRC-ID HOLDS THE RESOLVED SOURCE ACCT-ID ACROSS THE
008984** SECOND SEARCH (FOR THE TARGET) SINCE WS-SEARCH-ACCT-ID AND
008986** ACCT-IDX ARE ABOUT TO BE REUSED FOR THAT LOOKUP.
008990     IF  REQ-SRC-ACCT-ID NUMERIC AND REQ-SRC-ACCT-ID NOT = ZERO
009000         MOVE    REQ-SRC-ACCT-ID         TO  WS-SEARCH-ACCT-ID
009010     ELSE
009020         MOVE    T-TR-SRC-ACCT-ID (WS-FOUND-IDX)
009030                                         TO  WS-SEARCH-ACCT-ID
009040     END-IF.
009050     PERFORM     500-FIND-ACCOUNT-BY-ID.
009060     IF  RECORD-NOT-FOUND
009070         ADD     1                       TO  WS-REJECT-COUNT
009080         DISPLAY "SOURCE ACCOUNT NOT FOUND WITH ID: "
009090                                         WS-SEARCH-ACCT-ID
009100     ELSE
009110         MOVE    ACCT-IDX                TO  WS-NEW-SRC-IDX
009120         MOVE    WS-SEARCH-ACCT-ID       TO  WS-NEW-SRC-ID
009130         IF  REQ-TGT-ACCT-ID NUMERIC AND REQ-TGT-ACCT-ID NOT = ZERO
009140             MOVE REQ-TGT-ACCT-ID        TO  WS-SEARCH-ACCT-ID
009150         ELSE
009160             MOVE T-TR-TGT-ACCT-ID (WS-FOUND-IDX)
009170                                         TO  WS-SEARCH-ACCT-ID
009180         END-IF
009190         PERFORM 500-FIND-ACCOUNT-BY-ID
009200         IF  RECORD-NOT-FOUND
009210             ADD     1                   TO  WS-REJECT-COUNT
009220             DISPLAY "TARGET ACCOUNT NOT FOUND WITH ID: "
009230                                         WS-SEARCH-ACCT-ID
009240         ELSE
009250             MOVE    ACCT-IDX            TO  WS-NEW-TGT-IDX
009260             MOVE    REQ-AMOUNT          TO  T-TR-AMOUNT (WS-FOUND-IDX)
009270             MOVE    REQ-DATE            TO  T-TR-DATE (WS-FOUND-IDX)
009280             IF  REQ-DESC NOT = SPACES
009290                 MOVE REQ-DESC           TO  T-TR-DESC (WS-FOUND-IDX)
009300             END-IF
009310             MOVE    WS-NEW-SRC-ID
009320                                 TO  T-TR-SRC-ACCT-ID (WS-FOUND-IDX)
009330             MOVE    WS-SEARCH-ACCT-ID
009340                                 TO  T-TR-TGT-ACCT-ID (WS-FOUND-IDX)
009350             MOVE    T-ACCT-BALANCE (WS-NEW-SRC-IDX)
009360                                         TO  WS-BA-BALANCE-IN
009370             MOVE    T-TR-AMOUNT (WS-FOUND-IDX)
009380                                         TO  WS-BA-AMOUNT
009390             MOVE    "DECREASE"      TO  WS-BA-OPERATION
009400             CALL    "BALANCE-ADJUST" USING WS-BALANCE-ADJUST-PARMS
009410             MOVE    WS-BA-BALANCE-OUT
009420                                 TO  T-ACCT-BALANCE (WS-NEW-SRC-IDX)
009430             MOVE    T-ACCT-BALANCE (WS-NEW-TGT-IDX)
009440                                         TO  WS-BA-BALANCE-IN
009450             MOVE    T-TR-AMOUNT (WS-FOUND-IDX)
009460                                         TO  WS-BA-AMOUNT
009470             MOVE    "INCREASE"      TO  WS-BA-OPERATION
009480             CALL    "BALANCE-ADJUST" USING WS-BALANCE-ADJUST-PARMS
009490             MOVE    WS-BA-BALANCE-OUT
009500                                 TO  T-ACCT-BALANCE (WS-NEW-TGT-IDX)
009510         END-IF
009520     END-IF.
009530
009540 400-TRANSFER-REVERSE.
009542**    UNDOES BOTH SIDES OF THE TRANSFER AND DELETES THE ENTRY --
009544**    SAME PATTERN AS 400-CASHFLOW-REVERSE, DOUBLED UP FOR THE
009546**    SOURCE AND TARGET ACCOUNTS.
009550     MOVE        REQ-TXN-ID              TO  WS-SEARCH-TR-ID.
009560     PERFORM     500-FIND-TRANSFER-BY-ID.
009570     IF  RECORD-NOT-FOUND
009580         ADD     1                       TO  WS-REJECT-COUNT
009590         DISPLAY "TRANSFER NOT FOUND WITH ID: " REQ-TXN-ID
009600     ELSE
009610         MOVE    TR-IDX                  TO  WS-FOUND-IDX
009620         PERFORM 500-TRANSFER-UNDO-EFFECT
009630         PERFORM 500-REMOVE-TRANSFER-ENTRY
009640     END-IF.
009650
009660 500-TRANSFER-UNDO-EFFECT.
009662**    SOURCE GETS INCREASED BACK (IT WAS ORIGINALLY DECREASED),
009664**    TARGET GETS DECREASED BACK (IT WAS ORIGINALLY INCREASED) --
009666**    THE EXACT OPPOSITE OF 500-ADD-NEW-TRANSFER.
009670     MOVE        T-TR-SRC-ACCT-ID (WS-FOUND-IDX)
009680                                         TO  WS-SEARCH-ACCT-ID.
009690     PERFORM     500-FIND-ACCOUNT-BY-ID.
009700     MOVE        T-ACCT-BALANCE (ACCT-IDX)  TO  WS-BA-BALANCE-IN.
009710     MOVE        T-TR-AMOUNT (WS-FOUND-IDX) TO  WS-BA-AMOUNT.
009720     MOVE        "INCREASE"          TO  WS-BA-OPERATION.
009730     CALL        "BALANCE-ADJUST" USING WS-BALANCE-ADJUST-PARMS.
009740     MOVE        WS-BA-BALANCE-OUT   TO  T-ACCT-BALANCE (ACCT-IDX).
009750     MOVE        T-TR-TGT-ACCT-ID (WS-FOUND-IDX)
009760                                         TO  WS-SEARCH-ACCT-ID.
009770     PERFORM     500-FIND-ACCOUNT-BY-ID.
009780     MOVE        T-ACCT-BALANCE (ACCT-IDX)  TO  WS-BA-BALANCE-IN.
009790     MOVE        T-TR-AMOUNT (WS-FOUND-IDX) TO  WS-BA-AMOUNT.
009800     MOVE        "DECREASE"          TO  WS-BA-OPERATION.
009810     CALL        "BALANCE-ADJUST" USING WS-BALANCE-ADJUST-PARMS.
009820     MOVE        WS-BA-BALANCE-OUT   TO  T-ACCT-BALANCE (ACCT-IDX).
009830
009840 500-REMOVE-TRANSFER-ENTRY.
009843**    SAME SHIFT-DOWN DISCIPLINE AS THE ACCOUNT AND CASH-FLOW
009846**    REMOVE PARAGRAPHS ABOVE, APPLIED TO THE TRANSFER TABLE.
009850     PERFORM     600-SHIFT-TRANSFER-ENTRY-DOWN
009860                 VARYING WS-SHIFT-IDX FROM WS-FOUND-IDX BY 1
009870                 UNTIL WS-SHIFT-IDX >= WS-TRANSFER-COUNT.
009880     SUBTRACT    1                       FROM    WS-TRANSFER-COUNT.
009890
009900 600-SHIFT-TRANSFER-ENTRY-DOWN.
009910     MOVE        WS-TRANSFER-ENTRY (WS-SHIFT-IDX + 1)
009920                                 TO  WS-TRANSFER-ENTRY (WS-SHIFT-IDX).
009930
009940 400-TRANSFER-REVERSE-ALL.
009941**    REQ-TRANSFER-REVERSE-ALL (ACTION CODE "TX") WIPES THE
009942**    ENTIRE TRANSFER REGISTER -- SAME SHAPE AS
009943**    400-CASHFLOW-REVERSE-ALL, OVER THE TRANSFER TABLE.  THIS
009944**    PARAGRAPH HAS A LEGITIMATE -EXIT TWIN BECAUSE
009945**    400-REVERSE-ALL-TRANSACTIONS BELOW PERFORMS IT THRU THAT
009946**    EXIT -- THIS SHOP ONLY ADDS A -EXIT PARAGRAPH WHEN A REAL
009947**    PERFORM ... THRU NEEDS IT; COMPARE LEDGER-REPORT, WHICH HAS
009948**    NONE.
009950     PERFORM     500-TRANSFER-UNDO-ALL-EFFECT
009960                 VARYING TR-IDX FROM 1 BY 1
009970                 UNTIL TR-IDX > WS-TRANSFER-COUNT.
009980     MOVE        ZERO                    TO  WS-TRANSFER-COUNT.
009990 400-TRANSFER-REVERSE-ALL-EXIT.
010000     EXIT.
010010
010020 500-TRANSFER-UNDO-ALL-EFFECT.
010022**    PERFORMED ONCE PER ROW -- UNDOES THE SOURCE SIDE AND THE
010024**    TARGET SIDE INDEPENDENTLY, EACH GUARDED BY ITS OWN RECORD-
010026**    FOUND TEST IN CASE ONE SIDE'S ACCOUNT WAS SINCE DELETED.
010030     MOVE        T-TR-SRC-ACCT-ID (TR-IDX)
010040                                         TO  WS-SEARCH-ACCT-ID.
010050     PERFORM     500-FIND-ACCOUNT-BY-ID.
010060     IF  RECORD-FOUND
010070         MOVE    T-ACCT-BALANCE (ACCT-IDX)
010080                                         TO  WS-BA-BALANCE-IN
010090         MOVE    T-TR-AMOUNT (TR-IDX)    TO  WS-BA-AMOUNT
010100         MOVE    "INCREASE"          TO  WS-BA-OPERATION
010110         CALL    "BALANCE-ADJUST" USING WS-BALANCE-ADJUST-PARMS
010120         MOVE    WS-BA-BALANCE-OUT   TO  T-ACCT-BALANCE (ACCT-IDX)
010130     END-IF.
010140     MOVE        T-TR-TGT-ACCT-ID (TR-IDX)
010150                                         TO  WS-SEARCH-ACCT-ID.
010160     PERFORM     500-FIND-ACCOUNT-BY-ID.
010170     IF  RECORD-FOUND
010180         MOVE    T-ACCT-BALANCE (ACCT-IDX)
010190                                         TO  WS-BA-BALANCE-IN
010200         MOVE    T-TR-AMOUNT (TR-IDX)    TO  WS-BA-AMOUNT
010210         MOVE    "DECREASE"          TO  WS-BA-OPERATION
010220         CALL    "BALANCE-ADJUST" USING WS-BALANCE-ADJUST-PARMS
010230         MOVE    WS-BA-BALANCE-OUT   TO  T-ACCT-BALANCE (ACCT-IDX)
010240     END-IF.
010250
010260 500-FIND-TRANSFER-BY-ID.
010270     SET         RECORD-NOT-FOUND        TO  TRUE.
010280     IF  WS-TRANSFER-COUNT > ZERO
010290         SET     TR-IDX                  TO  1
010300         SEARCH  ALL WS-TRANSFER-ENTRY
010310                 WHEN T-TR-ID (TR-IDX) = WS-SEARCH-TR-ID
010320                     SET RECORD-FOUND    TO  TRUE
010330         END-SEARCH
010340     END-IF.
010350
010360******************************************************************
010370*400-LEVEL -- CONSOLIDATED REGISTER BULK REVERSAL.
010380******************************************************************
010390 400-REVERSE-ALL-TRANSACTIONS.
010392**    REQ-REVERSE-ALL-TXNS (ACTION CODE "XA", ADDED LDG-031 1994)
010394**    IS THE ONE REQUEST THAT WIPES BOTH REGISTERS TOGETHER -- IT
010396**    SIMPLY PERFORMS THE TWO INDIVIDUAL REVERSE-ALL PARAGRAPHS IN
010398**    SEQUENCE RATHER THAN DUPLICATING THEIR LOGIC.
010400     PERFORM     400-CASHFLOW-REVERSE-ALL THRU
010410                 400-CASHFLOW-REVERSE-ALL-EXIT.
010420     PERFORM     400-TRANSFER-REVERSE-ALL THRU
010430                 400-TRANSFER-REVERSE-ALL-EXIT.
010440 400-REVERSE-ALL-TRANSACTIONS-EXIT.
010450     EXIT.
010460
010470 400-REJECT-UNKNOWN-ACTION.
010472**    CATCH-ALL FOR AN ACTION CODE THAT MATCHES NONE OF THE 88-
010474**    LEVELS IN TXNREQ.CPY -- SHOULD NEVER HAPPEN IF THE EXTRACT
010476**    JOB IS WORKING CORRECTLY, BUT LOGGED AND COUNTED RATHER
010478**    THAN ABENDING THE RUN.
010480     ADD         1                       TO  WS-REJECT-COUNT.
010490     DISPLAY     "REJECT - UNKNOWN ACTION CODE: " REQ-ACTION-CODE.
