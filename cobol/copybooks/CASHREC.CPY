000010*****************************************************************
000020* CASHREC.CPY
000030* CASH-FLOW TRANSACTION RECORD -- PERSONAL LEDGER SYSTEM
000040* ONE ENTRY PER INCOME OR EXPENSE POSTING AGAINST A SINGLE
000050* ACCOUNT.  KEYED BY CF-ID.  FILE KEPT IN ASCENDING CF-ID
000060* SEQUENCE.
000070*
000080* USED BY    LEDGER-POST   (I-O, CASH-FLOW REGISTER UPDATE)
000090*            LEDGER-REPORT (INPUT, POSTING REGISTER/TOTALS)
000100*
000110* CHANGE LOG
000120* -------------------------------------------------------------
000130* DATE       BY   TICKET    DESCRIPTION                           LP00090
000140* ---------- ---  --------  -------------------------------       LP00100
000150* 1986-02-11 RGH  LDG-001   ORIGINAL LAYOUT.                      LP00110
000160* 1990-05-22 KLM  LDG-019   TYPE CODE NARROWED TO 1 DIGIT,        LP00120
000170*                           88-LEVELS ADDED FOR INCOME/EXPENSE.   LP00130
000180* 1999-01-08 SQT  Y2K-004   CONFIRMED 4-DIGIT YEAR IN CF-DATE     LP00140
000190*                           -- NO CHANGE NEEDED.                  LP00150
000192* 2003-11-12 MKT  LDG-039   REVIEWED WITH THE LEDGER-REPORT       LP00152
000194*                           EXIT-PARAGRAPH CLEANUP -- LAYOUT      LP00154
000196*                           NOT AFFECTED, NO FIELDS CHANGED.      LP00156
000200*****************************************************************
000210 01  CASH-FLOW-RECORD.
000220     05  CF-ID                       PIC 9(07).
000230     05  CF-AMOUNT                   PIC S9(11)V99.
000240     05  CF-AMOUNT-R REDEFINES CF-AMOUNT.
000250         10  CF-AMOUNT-DOLLARS       PIC S9(11).
000260         10  CF-AMOUNT-CENTS         PIC 99.
000270     05  CF-DESC                     PIC X(40).
000280     05  CF-DATE                     PIC 9(08).
000290     05  CF-DATE-R REDEFINES CF-DATE.
000300         10  CF-DATE-YYYY            PIC 9(04).
000310         10  CF-DATE-MM              PIC 9(02).
000320         10  CF-DATE-DD              PIC 9(02).
000330     05  CF-TYPE                     PIC 9(01).
000340         88  CF-TYPE-INCOME              VALUE 1.
000350         88  CF-TYPE-EXPENSE             VALUE 2.
000360     05  CF-ACCT-ID                  PIC 9(05).
000370     05  FILLER                      PIC X(16).
