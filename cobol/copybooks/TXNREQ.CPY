000010*****************************************************************
000020* TXNREQ.CPY
000030* DAILY TRANSACTION REQUEST RECORD -- PERSONAL LEDGER SYSTEM
000040* ONE ENTRY PER LINE OF THE TXN-REQUESTS INPUT FILE.  THE
000050* ACTION CODE SAYS WHICH FIELDS BELOW ARE MEANINGFUL FOR THIS
000060* REQUEST -- UNUSED FIELDS ARE LEFT ZERO OR SPACE BY THE
000070* EXTRACT JOB THAT BUILDS THE DAY'S REQUEST FILE.
000080*
000090* USED BY    LEDGER-POST   (INPUT ONLY)
000100*
000110* CHANGE LOG
000120* -------------------------------------------------------------
000130* DATE       BY   TICKET    DESCRIPTION                           LP00250
000140* ---------- ---  --------  -------------------------------       LP00260
000150* 1986-02-11 RGH  LDG-001   ORIGINAL LAYOUT -- POST/AMEND/        LP00270
000160*                           REVERSE ACTION CODES ONLY.            LP00280
000170* 1987-09-02 RGH  LDG-006   ADDED TP/TA/TR/TX FOR TRANSFERS.      LP00290
000180* 1990-05-22 KLM  LDG-019   ADDED AC/AD FOR ACCOUNT CREATE AND    LP00300
000190*                           DELETE SO ONE REQUEST FILE CAN        LP00310
000200*                           DRIVE THE WHOLE NIGHTLY RUN.          LP00320
000210* 1994-04-19 DJP  LDG-031   ADDED XA -- REVERSE ALL TRANSACTIONS  LP00330
000220*                           (BOTH FILES) IN ONE REQUEST.          LP00340
000230* 1999-01-08 SQT  Y2K-004   CONFIRMED 4-DIGIT YEAR IN REQ-DATE    LP00350
000240*                           -- NO CHANGE NEEDED.                  LP00360
000242* 2002-08-20 MKT  LDG-036   REVIEWED AS PART OF THE LEDGER-POST   LP00362
000244*                           REJECT-COUNT AUDIT -- NO NEW ACTION   LP00364
000246*                           CODES ADDED, 88-LEVEL SET UNCHANGED.  LP00366
000250*****************************************************************
000260 01  TXN-REQUEST-RECORD.
000270     05  REQ-ACTION-CODE             PIC X(02).
000280         88  REQ-ACCOUNT-CREATE          VALUE "AC".
000290         88  REQ-ACCOUNT-DELETE          VALUE "AD".
000300         88  REQ-CASHFLOW-POST           VALUE "CP".
000310         88  REQ-CASHFLOW-AMEND          VALUE "CA".
000320         88  REQ-CASHFLOW-REVERSE        VALUE "CR".
000330         88  REQ-CASHFLOW-REVERSE-ALL    VALUE "CX".
000340         88  REQ-TRANSFER-POST           VALUE "TP".
000350         88  REQ-TRANSFER-AMEND          VALUE "TA".
000360         88  REQ-TRANSFER-REVERSE        VALUE "TR".
000370         88  REQ-TRANSFER-REVERSE-ALL    VALUE "TX".
000380         88  REQ-REVERSE-ALL-TXNS        VALUE "XA".
000390     05  REQ-TXN-ID                  PIC 9(07).
000400     05  REQ-ACCT-NAME               PIC X(30).
000410     05  REQ-INIT-BAL                PIC S9(11)V99.
000420     05  REQ-DEL-ACCT-ID             PIC 9(05).
000430     05  REQ-AMOUNT                  PIC S9(11)V99.
000440     05  REQ-AMOUNT-R REDEFINES REQ-AMOUNT.
000450         10  REQ-AMOUNT-DOLLARS      PIC S9(11).
000460         10  REQ-AMOUNT-CENTS        PIC 99.
000470     05  REQ-DESC                    PIC X(40).
000480     05  REQ-DATE                    PIC 9(08).
000490     05  REQ-DATE-R REDEFINES REQ-DATE.
000500         10  REQ-DATE-YYYY           PIC 9(04).
000510         10  REQ-DATE-MM             PIC 9(02).
000520         10  REQ-DATE-DD             PIC 9(02).
000530     05  REQ-CF-TYPE                 PIC 9(01).
000540     05  REQ-ACCT-ID                 PIC 9(05).
000550     05  REQ-SRC-ACCT-ID             PIC 9(05).
000560     05  REQ-TGT-ACCT-ID             PIC 9(05).
000570     05  FILLER                      PIC X(10).
