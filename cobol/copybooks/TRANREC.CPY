000010*****************************************************************
000020* TRANREC.CPY
000030* TRANSFER TRANSACTION RECORD -- PERSONAL LEDGER SYSTEM
000040* ONE ENTRY PER AMOUNT MOVED FROM A SOURCE ACCOUNT TO A TARGET
000050* ACCOUNT.  KEYED BY TR-ID.  FILE KEPT IN ASCENDING TR-ID
000060* SEQUENCE.  TR-TYPE IS ALWAYS 3 -- KEPT ON THE RECORD SO THE
000070* CONSOLIDATED REGISTER CAN TELL A TRANSFER FROM A CASH FLOW
000080* WITHOUT CONSULTING THE FILE IT CAME FROM.
000090*
000100* USED BY    LEDGER-POST   (I-O, TRANSFER REGISTER UPDATE)
000110*            LEDGER-REPORT (INPUT, POSTING REGISTER/TOTALS)
000120*
000130* CHANGE LOG
000140* -------------------------------------------------------------
000150* DATE       BY   TICKET    DESCRIPTION                           LP00160
000160* ---------- ---  --------  -------------------------------       LP00170
000170* 1987-09-02 RGH  LDG-006   ORIGINAL LAYOUT -- ADDED WHEN         LP00180
000180*                           INTER-ACCOUNT TRANSFERS WERE FIRST    LP00190
000190*                           SUPPORTED.                            LP00200
000200* 1993-11-30 DJP  LDG-027   SPLIT AMOUNT INTO DOLLARS/CENTS       LP00210
000210*                           REDEFINES FOR THE PRINT ROUTINES.     LP00220
000220* 1999-01-08 SQT  Y2K-004   CONFIRMED 4-DIGIT YEAR IN TR-DATE     LP00230
000230*                           -- NO CHANGE NEEDED.                  LP00240
000232* 2003-11-12 MKT  LDG-039   REVIEWED WITH THE LEDGER-REPORT       LP00242
000234*                           EXIT-PARAGRAPH CLEANUP -- LAYOUT      LP00244
000236*                           NOT AFFECTED, NO FIELDS CHANGED.      LP00246
000240*****************************************************************
000250 01  TRANSFER-RECORD.
000260     05  TR-ID                       PIC 9(07).
000270     05  TR-AMOUNT                   PIC S9(11)V99.
000280     05  TR-AMOUNT-R REDEFINES TR-AMOUNT.
000290         10  TR-AMOUNT-DOLLARS       PIC S9(11).
000300         10  TR-AMOUNT-CENTS         PIC 99.
000310     05  TR-DESC                     PIC X(40).
000320     05  TR-DATE                     PIC 9(08).
000330     05  TR-DATE-R REDEFINES TR-DATE.
000340         10  TR-DATE-YYYY            PIC 9(04).
000350         10  TR-DATE-MM              PIC 9(02).
000360         10  TR-DATE-DD              PIC 9(02).
000370     05  TR-TYPE                     PIC 9(01).
000380         88  TR-TYPE-TRANSFER            VALUE 3.
000390     05  TR-SRC-ACCT-ID              PIC 9(05).
000400     05  TR-TGT-ACCT-ID              PIC 9(05).
000410     05  FILLER                      PIC X(21).
