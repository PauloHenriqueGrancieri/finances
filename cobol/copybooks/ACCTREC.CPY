000010******************************************************************
000020*  ACCTREC.CPY
000030*  ACCOUNT MASTER RECORD LAYOUT -- PERSONAL LEDGER SYSTEM
000040*  ONE ENTRY PER LEDGER ACCOUNT.  KEYED BY ACCT-ID, ASSIGNED
000050*  SEQUENTIALLY STARTING AT 1 BY THE LEDGER-POST ACCOUNT-CREATE
000060*  LOGIC.  FILE KEPT IN ASCENDING ACCT-ID SEQUENCE.
000070*
000080*  USED BY    LEDGER-POST   (I-O, MASTER UPDATE)
000090*             LEDGER-REPORT (INPUT, ACCOUNT SUMMARY/LOOKUP)
000100*
000110*  CHANGE LOG
000120*  --------------------------------------------------------------
000130*  DATE       BY   TICKET    DESCRIPTION                          LP00010
000140*  ---------- ---  --------  -------------------------------      LP00020
000150*  1986-02-11 RGH  LDG-001   ORIGINAL LAYOUT, 5 DIGIT ACCT-ID.    LP00030
000160*  1989-07-03 KLM  LDG-014   ADDED ACCT-CREATED DATE FIELD.       LP00040
000170*  1993-11-30 DJP  LDG-027   SPLIT BALANCE INTO DOLLARS/CENTS     LP00050
000180*                            REDEFINES FOR THE PRINT ROUTINES.    LP00060
000190*  1999-01-08 SQT  Y2K-004   CONFIRMED 4-DIGIT YEAR IN            LP00070
000200*                            ACCT-CREATED -- NO CHANGE NEEDED.    LP00080
000202*  2001-06-04 MKT  LDG-033   REVIEWED WITH THE LEDGER-REPORT      LP00082
000204*                            SECOND-INDEX CHANGE -- LAYOUT        LP00084
000206*                            UNCHANGED, ACCT-ID STILL THE ONLY    LP00086
000208*                            KEY LEDGER-REPORT SEARCHES ON.       LP00088
000210******************************************************************
000220 01  ACCT-MASTER-RECORD.
000230     05  ACCT-ID                     PIC 9(05).
000240     05  ACCT-NAME                   PIC X(30).
000250         88  ACCT-NAME-BLANK             VALUE SPACES.
000260     05  ACCT-INIT-BAL               PIC S9(11)V99.
000270     05  ACCT-BALANCE                PIC S9(11)V99.
000280     05  ACCT-BALANCE-R REDEFINES ACCT-BALANCE.
000290         10  ACCT-BAL-DOLLARS        PIC S9(11).
000300         10  ACCT-BAL-CENTS          PIC 99.
000310     05  ACCT-CREATED                PIC 9(08).
000320     05  ACCT-CREATED-R REDEFINES ACCT-CREATED.
000330         10  ACCT-CREATED-YYYY       PIC 9(04).
000340         10  ACCT-CREATED-MM         PIC 9(02).
000350         10  ACCT-CREATED-DD         PIC 9(02).
000360     05  FILLER                      PIC X(11).
